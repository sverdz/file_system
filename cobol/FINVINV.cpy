000100      ******************************************************************
000200      *    FINVINV  --  INVENTORY DETAIL RECORD (ONE PER SCANNED FILE) *
000300      *               SHARED BY THE DETAIL FILE AND THE THREE SORTED   *
000400      *               VIEWS (BY CATEGORY, BY DOCUMENT DATE, BY TYPE)   *
000500      *------------------------------------------------------------------
000600      * 07/09/1991 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000700      * 03/18/2024 RTM  TKT-56230 - ADDED IR-QUAR-NAME TO CARRY THE
000800      *                 QUARANTINE FILE NAME THROUGH TO THE VIEWS.
000900      *------------------------------------------------------------------
001000       01  IR-RECORD.
001100           05  IR-PATH-OLD               PIC  X(120).
001200           05  IR-NAME-OLD               PIC  X(40).
001300           05  IR-NAME-NEW               PIC  X(40).
001400           05  IR-EXT                    PIC  X(10).
001500           05  IR-SIZE-MB                PIC  9(7)V99.
001600           05  IR-DATE-DOC               PIC  X(10).
001700           05  IR-CATEGORY               PIC  X(20).
001800           05  IR-SUMMARY                PIC  X(200).
001900           05  IR-HASH8                  PIC  X(08).
002000           05  IR-DUP-TYPE               PIC  X(10).
002100             88  IR-IS-UNIQUE                       VALUE 'unique'.
002200             88  IR-IS-EXACT-DUP                     VALUE 'exact_dup'.
002300           05  IR-DUP-GROUP-ID           PIC  X(16).
002400           05  IR-DUP-RANK               PIC  X(04).
002500           05  IR-DUP-MASTER             PIC  X(120).
002600           05  IR-SORTED-FLAG            PIC  X(01).
002700             88  IR-SORTED-YES                       VALUE 'Y'.
002800             88  IR-SORTED-NO                        VALUE 'N'.
002900           05  IR-SORT-STRATEGY          PIC  X(12).
003000           05  IR-SORT-SUBFOLDER         PIC  X(60).
003100           05  IR-RENAME-STATUS          PIC  X(08).
003200             88  IR-RENAME-SUCCESS                   VALUE 'success'.
003300             88  IR-RENAME-SKIPPED                   VALUE 'skipped'.
003400             88  IR-RENAME-FAILED                    VALUE 'failed'.
003500           05  IR-COLLISION              PIC  X(01).
003600             88  IR-COLLISION-YES                    VALUE 'Y'.
003700             88  IR-COLLISION-NO                     VALUE 'N'.
003800           05  IR-MODE                   PIC  X(08).
003900             88  IR-MODE-DRY-RUN                      VALUE 'dry-run'.
004000             88  IR-MODE-COMMIT                       VALUE 'commit'.
004100           05  IR-QUAR-NAME              PIC  X(40).
004200           05  FILLER                    PIC  X(10).
