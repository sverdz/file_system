000100      ******************************************************************
000200      *    FINVSUM  --  RUN SUMMARY RECORD (ONE RECORD PER RUN)        *
000300      *------------------------------------------------------------------
000400      * 07/09/1991 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000500      *------------------------------------------------------------------
000600       01  RS-RECORD.
000700           05  RS-RUN-ID                 PIC  X(15).
000800           05  RS-FILES-TOTAL            PIC  9(07).
000900           05  RS-FILES-PROCESSED        PIC  9(07).
001000           05  RS-RENAMED-OK             PIC  9(07).
001100           05  RS-RENAMED-FAILED         PIC  9(07).
001200           05  RS-DUP-GROUPS             PIC  9(05).
001300           05  RS-DUP-FILES              PIC  9(07).
001400           05  RS-QUARANTINED            PIC  9(07).
001500           05  RS-DELETED                PIC  9(07).
001600           05  RS-COLLISIONS             PIC  9(05).
001700           05  RS-TOTAL-SIZE-MB          PIC  9(9)V99.
001800           05  RS-OCR-SHARE              PIC  9V999.
001900           05  RS-SORTED-ENABLED         PIC  X(01).
002000             88  RS-SORTED-YES                      VALUE 'Y'.
002100             88  RS-SORTED-NO                       VALUE 'N'.
002200           05  RS-SORT-STRATEGY          PIC  X(12).
002300           05  RS-MOVED-COUNT            PIC  9(07).
002400           05  FILLER                    PIC  X(11).
