000100      ******************************************************************
000200      *    SRTMAN-PARMS  --  LINKAGE AREA FOR THE CALL TO SRTMAN       *
000300      *               (ONE CALL PER RENAME-PLANNED ENTRY)              *
000400      *------------------------------------------------------------------
000500      * 01/17/1994 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000600      *------------------------------------------------------------------
000700       01  SRTMAN-PARMS.
000800           05  SRT-NAME-NEW-IN           PIC  X(40).
000900           05  SRT-EXT-IN                PIC  X(10).
001000           05  SRT-STRATEGY-IN           PIC  X(12).
001100           05  SRT-DUP-TYPE-IN           PIC  X(10).
001200           05  SRT-DUP-GROUP-ID-IN       PIC  X(16).
001300           05  SRT-DUP-RANK-IN           PIC  X(04).
001400           05  SRT-NEAR-DUP-IN           PIC  X(01).
001500           05  SRT-SUBFOLDER-OUT         PIC  X(60).
001600           05  SRT-SORTED-FLAG-OUT       PIC  X(01).
001700           05  SRT-QUAR-NAME-OUT         PIC  X(40).
