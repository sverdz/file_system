000100      ******************************************************************
000200      *    FINVWRK  --  IN-MEMORY WORK TABLE CARRIED THROUGH THE WHOLE *
000300      *               RUN.  ONE ENTRY PER FILE-CATALOG RECORD.  PASSED *
000400      *               BY REFERENCE TO DEDMAN/RENMAN/INVMAN SO EACH     *
000500      *               ENGINE CAN SEE AND UPDATE EVERY ENTRY.           *
000600      *------------------------------------------------------------------
000700      * 07/09/1991 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000800      * 02/02/2024 RTM  TKT-56102 - RAISED FINV-MAX-ENTRIES TO 2000
000900      *                 FOR THE YEAR-END BULK RUN.
001000      * 03/18/2024 RTM  TKT-56230 - ADDED WE-QUAR-NAME SO THE SORT PASS
001100      *                 CAN CARRY THE QUARANTINE FILE NAME BACK TO THE
001200      *                 INVENTORY WRITER INSTEAD OF DROPPING IT.
001300      *------------------------------------------------------------------
001400       01  FINV-CONTROL.
001500           05  FINV-MAX-ENTRIES          PIC S9(4) BINARY VALUE 2000.
001600           05  FINV-ENTRY-COUNT          PIC S9(4) BINARY VALUE ZEROES.
001700           05  FINV-RUN-MODE             PIC  X(08).
001800             88  FINV-MODE-DRY-RUN                  VALUE 'dry-run'.
001900             88  FINV-MODE-COMMIT                   VALUE 'commit'.
002000           05  FINV-LEGACY-SW            PIC  X(01).
002100             88  FINV-LEGACY-YES                    VALUE 'Y'.
002200           05  FINV-SORT-STRATEGY        PIC  X(12).
002300           05  FINV-SORT-ENABLED-SW      PIC  X(01).
002400             88  FINV-SORT-IS-ENABLED               VALUE 'Y'.
002500       01  FINV-WORK-TABLE.
002600           05  FINV-ENTRY OCCURS 2000 TIMES
002700                          INDEXED BY FINV-IX.
002800             10  WE-PATH                 PIC  X(120).
002900             10  WE-DIR                  PIC  X(80).
003000             10  WE-NAME                 PIC  X(40).
003100             10  WE-EXT                  PIC  X(10).
003200             10  WE-SIZE                 PIC  9(10).
003300             10  WE-MTIME-DATE           PIC  9(08).
003400             10  WE-HASH8                PIC  X(08).
003500             10  WE-TEXT                 PIC  X(200).
003600             10  WE-TEXT-SOURCE          PIC  X(12).
003700             10  WE-SHOULD-PROCESS       PIC  X(01).
003800               88  WE-PROCESS-YES                  VALUE 'Y'.
003900               88  WE-PROCESS-NO                   VALUE 'N'.
004000             10  WE-SIMHASH              PIC  X(64).
004100             10  WE-DUP-TYPE             PIC  X(10).
004200             10  WE-DUP-GROUP-ID         PIC  X(16).
004300             10  WE-DUP-RANK             PIC  X(04).
004400             10  WE-DUP-MASTER           PIC  X(120).
004500             10  WE-DATE-DOC             PIC  X(10).
004600             10  WE-CATEGORY             PIC  X(20).
004700             10  WE-SUMMARY              PIC  X(200).
004800             10  WE-NAME-NEW             PIC  X(40).
004900             10  WE-RENAME-STATUS        PIC  X(08).
005000             10  WE-COLLISION            PIC  X(01).
005100             10  WE-SORT-STRATEGY        PIC  X(12).
005200             10  WE-SORT-SUBFOLDER       PIC  X(60).
005300             10  WE-SORTED-FLAG          PIC  X(01).
005400             10  WE-MODE                 PIC  X(08).
005500             10  WE-SIZE-MB              PIC  9(7)V99.
005600             10  WE-QUAR-NAME            PIC  X(40).
005700             10  FILLER                  PIC  X(10).
