000100      ******************************************************************
000200      *                                                                *
000300      *    IDENTIFICATION DIVISION                                     *
000400      *                                                                *
000500      ******************************************************************
000600       IDENTIFICATION DIVISION.
000700
000800       PROGRAM-ID.    FINVBAT.
000900       AUTHOR.        DAVE L CLARK I.
001000       DATE-WRITTEN.  JULY 1991.
001100       DATE-COMPILED.
001200       INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300       SECURITY.      BATCH.
001400      *REMARKS.       DRIVES THE FICS-1 FILE INVENTORY RUN.  READS THE
001500      *               FILE-CATALOG EXTRACT, FILTERS SERVICE FILES,
001600      *               CALLS DEDMAN/CLSMAN/RENMAN/SRTMAN/INVMAN AGAINST
001700      *               THE IN-MEMORY WORK TABLE AND PRODUCES THE SYSLST
001800      *               CONTROL REPORT.  UPSI-0 SELECTS COMMIT VS DRY-RUN.
001900
002000      * CHANGE HISTORY ------------------------------------------------
002100      * 07/14/1991 DLC ORIGINAL PROGRAM.
002200      * 09/02/1991 DLC  ADDED INCLUDE-EXTENSION FILTER TABLE, PER THE
002300      *                 RECORDS MGMT DEPT REQUEST TO STOP INVENTORYING
002400      *                 COMPILED OBJECTS.
002500      * 04/18/1992 DLC  ADDED EXCLUDE-DIRECTORY TABLE ENTRY FOR
002600      *                 __PYCACHE__ AND VENV AFTER THE TOOLS GROUP
002700      *                 MOVED THEIR SCRIPTS UNDER SOURCE CONTROL.
002800      * 11/03/1993 DLC  ADDED UPSI-1 LEGACY-TEMPLATE SWITCH SO THE
002900      *                 RECORDS ROOM CAN STILL GET THE OLD CSV-STYLE
003000      *                 NAMING FORMAT ON REQUEST.
003100      * 02/09/1995 DLC  ADDED SORT ROUTING PASS AND UPSI-2/UPSI-3/
003200      *                 UPSI-4 STRATEGY SWITCHES.
003300      * 06/21/1996 RTM  TKT-12004 - CORRECTED MASTER SELECTION TIE
003400      *                 BREAK TO USE PATH LENGTH, NOT FIRST-SEEN ORDER.
003500      * 01/08/1999 RTM  TKT-19901 - Y2K: FM-MTIME-DATE AND RUN-ID NOW
003600      *                 CARRY FULL 4-DIGIT CENTURY THROUGHOUT; REMOVED
003700      *                 THE 2-DIGIT YEAR WINDOW LOGIC IN G00-WRITE-
003800      *                 REPORT HEADING.
003900      * 03/14/2001 RTM  TKT-22310 - RAISED REPORT LINE WIDTH TO 80 COLS
004000      *                 TO MATCH THE NEW LASER PRINTER CLASS.
004100      * 08/30/2004 KMH  TKT-30187 - ADDED ZONED SIZE-MB ROUNDING AT THE
004200      *                 CATALOG LOAD STEP INSTEAD OF AT REPORT TIME.
004300      * 05/11/2010 KMH  TKT-41122 - EXCLUDE-FILE PATTERN TABLE EXTENDED
004400      *                 FOR *.MIN.JS AND *.MIN.CSS BUILD ARTIFACTS.
004500      * 02/02/2024 RTM  TKT-56102 - FOLDED IN THE 2000-ENTRY WORK TABLE
004600      *                 RAISE FOR THE YEAR-END BULK RUN.
004700      * END OF HISTORY ------------------------------------------------
004800
004900      /*****************************************************************
005000      *                                                                *
005100      *    ENVIRONMENT DIVISION                                        *
005200      *                                                                *
005300      ******************************************************************
005400       ENVIRONMENT DIVISION.
005500
005600      ******************************************************************
005700      *    CONFIGURATION SECTION                                       *
005800      ******************************************************************
005900       CONFIGURATION SECTION.
006000
006100       SOURCE-COMPUTER. IBM-2086-A04-140.
006200       OBJECT-COMPUTER. IBM-2086-A04-140.
006300
006400       SPECIAL-NAMES.
006500           SYSLST IS PRINTER,
006600           UPSI-0 ON STATUS IS WITH-UPDATES,
006700           UPSI-1 ON STATUS IS LEGACY-TEMPLATE,
006800           UPSI-2 ON STATUS IS SORT-BY-DATE,
006900           UPSI-3 ON STATUS IS SORT-BY-TYPE,
007000           UPSI-4 ON STATUS IS SORT-ENABLED.
007100
007200      ******************************************************************
007300      *    INPUT-OUTPUT SECTION                                        *
007400      ******************************************************************
007500       INPUT-OUTPUT SECTION.
007600
007700       FILE-CONTROL.
007800
007900           SELECT FILE-CATALOG
008000               ASSIGN TO FINVCAT
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS CAT-STAT.
008300
008400           SELECT REPORT-OUT
008500               ASSIGN TO FINVRPT
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS RPT-STAT.
008800
008900      /*****************************************************************
009000      *                                                                *
009100      *    DATA DIVISION                                               *
009200      *                                                                *
009300      ******************************************************************
009400       DATA DIVISION.
009500
009600      ******************************************************************
009700      *    FILE SECTION                                                *
009800      ******************************************************************
009900       FILE SECTION.
010000
010100       FD  FILE-CATALOG
010200           RECORD CONTAINS 500 CHARACTERS.
010300       COPY FINVCAT.
010400
010500       FD  REPORT-OUT
010600           RECORD CONTAINS 80 CHARACTERS.
010700       01  REPORT-LINE                  PIC  X(80).
010800
010900      ******************************************************************
011000      *    WORKING-STORAGE SECTION                                     *
011100      ******************************************************************
011200       WORKING-STORAGE SECTION.
011300
011400       01  WS-FIELDS.
011500         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011600         03  THIS-PGM                  PIC  X(08)   VALUE 'FINVBAT'.
011700         03  CAT-STAT                  PIC  X(02)   VALUE '00'.
011800           88  CAT-NORMAL                            VALUE '00'.
011900           88  CAT-EOFILE                            VALUE '10'.
012000         03  RPT-STAT                  PIC  X(02)   VALUE '00'.
012100         03  SUB                       PIC S9(4)    BINARY VALUE ZEROES.
012200         03  SUB2                      PIC S9(4)    BINARY VALUE ZEROES.
012300         03  PC-SUB                    PIC S9(4)    BINARY VALUE ZEROES.
012400         03  WS-SUF-SUB                PIC S9(4)    BINARY VALUE ZEROES.
012500         03  WS-SUF-START              PIC S9(4)    BINARY VALUE ZEROES.
012600         03  WS-WILD-LEN               PIC S9(4)    BINARY VALUE ZEROES.
012700         03  WS-NM-LEN                 PIC S9(4)    BINARY VALUE ZEROES.
012800         03  WS-QSTEM-LEN              PIC S9(4)    BINARY VALUE ZEROES.
012900         03  WS-QEXT-LEN               PIC S9(4)    BINARY VALUE ZEROES.
013000         03  FILES-SCANNED             PIC S9(7)    BINARY VALUE ZEROES.
013100         03  FILES-TO-PROCESS          PIC S9(7)    BINARY VALUE ZEROES.
013200         03  FILES-SKIPPED             PIC S9(7)    BINARY VALUE ZEROES.
013300         03  RENAMED-OK-CTR            PIC S9(7)    BINARY VALUE ZEROES.
013400         03  RENAMED-FAILED-CTR        PIC S9(7)    BINARY VALUE ZEROES.
013500         03  DUP-GROUPS-CTR            PIC S9(5)    BINARY VALUE ZEROES.
013600         03  DUP-FILES-CTR             PIC S9(7)    BINARY VALUE ZEROES.
013700         03  QUARANTINED-CTR           PIC S9(7)    BINARY VALUE ZEROES.
013800         03  COLLISIONS-CTR            PIC S9(5)    BINARY VALUE ZEROES.
013900         03  SORTED-MOVE-CTR           PIC S9(7)    BINARY VALUE ZEROES.
014000         03  OCR-ROWS-CTR              PIC S9(7)    BINARY VALUE ZEROES.
014100         03  TOTAL-SIZE-MB-ACC         PIC  9(9)V99 VALUE ZEROES.
014200         03  WS-LAST-GROUP-ID          PIC  X(16)   VALUE SPACES.
014300
014400      * run identification, built from ACCEPT FROM DATE/TIME (no
014500      * intrinsic functions permitted in this shop's programs)
014600       01  WS-RUN-STAMP.
014700         03  WS-TODAY-YYMMDD           PIC  9(06).
014800         03  WS-TODAY-X  REDEFINES WS-TODAY-YYMMDD.
014900           05  WS-TODAY-YY             PIC  9(02).
015000           05  WS-TODAY-MM             PIC  9(02).
015100           05  WS-TODAY-DD             PIC  9(02).
015200         03  WS-NOW-HHMMSS             PIC  9(06).
015300         03  WS-RUN-ID                 PIC  X(15).
015400
015500       01  WS-CENTURY-SWITCH           PIC  9(02)   VALUE 20.
015600
015700      ******************************************************************
015800      *    EXCLUDE / INCLUDE FILTER TABLES (VALUES LOADED AT B10)      *
015900      ******************************************************************
016000       01  EXCL-DIR-TABLE-AREA.
016100         03  EXCL-DIR-TABLE OCCURS 26 TIMES PIC X(16) VALUE SPACES.
016200
016300       01  EXCL-DIR-VALUES REDEFINES EXCL-DIR-TABLE-AREA.
016400         03  FILLER                    PIC  X(16)   VALUE '.git'.
016500         03  FILLER                    PIC  X(16)   VALUE '.svn'.
016600         03  FILLER                    PIC  X(16)   VALUE '.hg'.
016700         03  FILLER                    PIC  X(16)   VALUE 'node_modules'.
016800         03  FILLER                    PIC  X(16)   VALUE 'vendor'.
016900         03  FILLER                    PIC  X(16)   VALUE 'venv'.
017000         03  FILLER                    PIC  X(16)   VALUE '.venv'.
017100         03  FILLER                    PIC  X(16)   VALUE 'env'.
017200         03  FILLER                    PIC  X(16)   VALUE 'virtualenv'.
017300         03  FILLER                    PIC  X(16)   VALUE '__pycache__'.
017400         03  FILLER                    PIC  X(16)   VALUE '.pytest_cache'.
017500         03  FILLER                    PIC  X(16)   VALUE '.idea'.
017600         03  FILLER                    PIC  X(16)   VALUE '.vscode'.
017700         03  FILLER                    PIC  X(16)   VALUE '.vs'.
017800         03  FILLER                    PIC  X(16)   VALUE 'dist'.
017900         03  FILLER                    PIC  X(16)   VALUE 'build'.
018000         03  FILLER                    PIC  X(16)   VALUE 'target'.
018100         03  FILLER                    PIC  X(16)   VALUE 'out'.
018200         03  FILLER                    PIC  X(16)   VALUE 'bin'.
018300         03  FILLER                    PIC  X(16)   VALUE 'obj'.
018400         03  FILLER                    PIC  X(16)   VALUE 'duplicates'.
018500         03  FILLER                    PIC  X(16)   VALUE '_duplicates'.
018600         03  FILLER                    PIC  X(16)   VALUE '_sorted'.
018700         03  FILLER                    PIC  X(16)   VALUE '_output'.
018800         03  FILLER                    PIC  X(16)   VALUE '_near_duplicates'.
018900         03  FILLER                    PIC  X(16)   VALUE 'runs'.
019000
019100       01  EXCL-EXACT-TABLE-AREA.
019200         03  EXCL-EXACT-TABLE OCCURS 10 TIMES PIC X(20) VALUE SPACES.
019300
019400       01  EXCL-EXACT-VALUES REDEFINES EXCL-EXACT-TABLE-AREA.
019500         03  FILLER                    PIC  X(20)   VALUE '.DS_Store'.
019600         03  FILLER                    PIC  X(20)   VALUE 'Thumbs.db'.
019700         03  FILLER                    PIC  X(20)   VALUE 'desktop.ini'.
019800         03  FILLER                    PIC  X(20)   VALUE '.gitignore'.
019900         03  FILLER                    PIC  X(20)   VALUE '.gitattributes'.
020000         03  FILLER                    PIC  X(20)   VALUE '.editorconfig'.
020100         03  FILLER                    PIC  X(20)   VALUE 'package-lock.json'.
020200         03  FILLER                    PIC  X(20)   VALUE 'yarn.lock'.
020300         03  FILLER                    PIC  X(20)   VALUE 'composer.lock'.
020400         03  FILLER                    PIC  X(20)   VALUE 'Pipfile.lock'.
020500
020600       01  EXCL-WILD-EXT-TABLE-AREA.
020700         03  EXCL-WILD-EXT-TABLE OCCURS 16 TIMES PIC X(10) VALUE SPACES.
020800
020900       01  EXCL-WILD-EXT-VALUES REDEFINES EXCL-WILD-EXT-TABLE-AREA.
021000         03  FILLER                    PIC  X(10)   VALUE '.pyc'.
021100         03  FILLER                    PIC  X(10)   VALUE '.pyo'.
021200         03  FILLER                    PIC  X(10)   VALUE '.pyd'.
021300         03  FILLER                    PIC  X(10)   VALUE '.dll'.
021400         03  FILLER                    PIC  X(10)   VALUE '.so'.
021500         03  FILLER                    PIC  X(10)   VALUE '.dylib'.
021600         03  FILLER                    PIC  X(10)   VALUE '.exe'.
021700         03  FILLER                    PIC  X(10)   VALUE '.bin'.
021800         03  FILLER                    PIC  X(10)   VALUE '.app'.
021900         03  FILLER                    PIC  X(10)   VALUE '.log'.
022000         03  FILLER                    PIC  X(10)   VALUE '.tmp'.
022100         03  FILLER                    PIC  X(10)   VALUE '.temp'.
022200         03  FILLER                    PIC  X(10)   VALUE '.cache'.
022300         03  FILLER                    PIC  X(10)   VALUE '.min.js'.
022400         03  FILLER                    PIC  X(10)   VALUE '.min.css'.
022500         03  FILLER                    PIC  X(10)   VALUE SPACES.
022600
022700       01  INCL-EXT-TABLE-AREA.
022800         03  INCL-EXT-TABLE OCCURS 34 TIMES PIC X(10) VALUE SPACES.
022900
023000       01  INCL-EXT-VALUES REDEFINES INCL-EXT-TABLE-AREA.
023100         03  FILLER                    PIC  X(10)   VALUE '.pdf'.
023200         03  FILLER                    PIC  X(10)   VALUE '.doc'.
023300         03  FILLER                    PIC  X(10)   VALUE '.docx'.
023400         03  FILLER                    PIC  X(10)   VALUE '.odt'.
023500         03  FILLER                    PIC  X(10)   VALUE '.xls'.
023600         03  FILLER                    PIC  X(10)   VALUE '.xlsx'.
023700         03  FILLER                    PIC  X(10)   VALUE '.ods'.
023800         03  FILLER                    PIC  X(10)   VALUE '.csv'.
023900         03  FILLER                    PIC  X(10)   VALUE '.ppt'.
024000         03  FILLER                    PIC  X(10)   VALUE '.pptx'.
024100         03  FILLER                    PIC  X(10)   VALUE '.odp'.
024200         03  FILLER                    PIC  X(10)   VALUE '.txt'.
024300         03  FILLER                    PIC  X(10)   VALUE '.md'.
024400         03  FILLER                    PIC  X(10)   VALUE '.rtf'.
024500         03  FILLER                    PIC  X(10)   VALUE '.jpg'.
024600         03  FILLER                    PIC  X(10)   VALUE '.jpeg'.
024700         03  FILLER                    PIC  X(10)   VALUE '.png'.
024800         03  FILLER                    PIC  X(10)   VALUE '.gif'.
024900         03  FILLER                    PIC  X(10)   VALUE '.bmp'.
025000         03  FILLER                    PIC  X(10)   VALUE '.tiff'.
025100         03  FILLER                    PIC  X(10)   VALUE '.webp'.
025200         03  FILLER                    PIC  X(10)   VALUE '.svg'.
025300         03  FILLER                    PIC  X(10)   VALUE '.ico'.
025400         03  FILLER                    PIC  X(10)   VALUE '.zip'.
025500         03  FILLER                    PIC  X(10)   VALUE '.rar'.
025600         03  FILLER                    PIC  X(10)   VALUE '.7z'.
025700         03  FILLER                    PIC  X(10)   VALUE '.tar'.
025800         03  FILLER                    PIC  X(10)   VALUE '.gz'.
025900         03  FILLER                    PIC  X(10)   VALUE '.json'.
026000         03  FILLER                    PIC  X(10)   VALUE '.xml'.
026100         03  FILLER                    PIC  X(10)   VALUE '.yaml'.
026200         03  FILLER                    PIC  X(10)   VALUE '.yml'.
026300         03  FILLER                    PIC  X(10)   VALUE '.html'.
026400         03  FILLER                    PIC  X(10)   VALUE '.htm'.
026500
026600      * directory path broken into components for the exclude-dir test
026700       01  PATH-COMPONENT-AREA.
026800         03  PC-COMP OCCURS 20 TIMES   PIC  X(16)   VALUE SPACES.
026900
027000       01  WS-FOUND-SWITCH             PIC  X(01)   VALUE 'N'.
027100         88  FOUND-YES                             VALUE 'Y'.
027200         88  FOUND-NO                              VALUE 'N'.
027300
027400      ******************************************************************
027500      *    CALLED-ENGINE LINKAGE AREAS                                 *
027600      ******************************************************************
027700       COPY FINVWRK.
027800
027900       COPY CLSMAN.
028000
028100       COPY SRTMAN.
028200
028300      ******************************************************************
028400      *    REPORT LINE LAYOUTS (REDEFINITIONS OF ONE 80-COLUMN AREA)   *
028500      ******************************************************************
028600       01  WS-REPORT-AREA.
028700         03  WS-HEAD-LINE.
028800           05  WS-HD-PGM               PIC  X(10)   VALUE 'FINVBAT'.
028900           05  FILLER                  PIC  X(02)   VALUE SPACES.
029000           05  WS-HD-LIT1              PIC  X(15)   VALUE
029100                                          'FILE INVENTORY'.
029200           05  WS-HD-RUNID             PIC  X(15).
029300           05  FILLER                  PIC  X(02)   VALUE SPACES.
029400           05  WS-HD-MODE              PIC  X(08).
029500           05  FILLER                  PIC  X(26)   VALUE SPACES.
029600
029700         03  WS-DETAIL-LINE REDEFINES WS-HEAD-LINE.
029800           05  WS-DT-OLD-NAME          PIC  X(30).
029900           05  WS-DT-NEW-NAME          PIC  X(24).
030000           05  WS-DT-CATEGORY          PIC  X(12).
030100           05  WS-DT-DUP-RANK          PIC  X(04).
030200           05  WS-DT-STATUS            PIC  X(08).
030300           05  FILLER                  PIC  X(02)   VALUE SPACES.
030400
030500         03  WS-BREAK-LINE REDEFINES WS-HEAD-LINE.
030600           05  FILLER                  PIC  X(04)   VALUE SPACES.
030700           05  WS-BK-LIT1              PIC  X(12)   VALUE
030800                                          'CATEGORY'.
030900           05  WS-BK-CATEGORY          PIC  X(20).
031000           05  WS-BK-LIT2              PIC  X(08)   VALUE 'COUNT='.
031100           05  WS-BK-COUNT             PIC  ZZZ,ZZ9.
031200           05  WS-BK-LIT3              PIC  X(08)   VALUE 'MB='.
031300           05  WS-BK-SIZE-MB           PIC  ZZZ,ZZ9.99.
031400           05  FILLER                  PIC  X(14)   VALUE SPACES.
031500
031600         03  WS-TOTAL-LINE REDEFINES WS-HEAD-LINE.
031700           05  WS-TL-CAPTION           PIC  X(28).
031800           05  WS-TL-VALUE             PIC  ZZZ,ZZZ,ZZ9.
031900           05  FILLER                  PIC  X(45)   VALUE SPACES.
032000
032100      * category-ordered index into FINV-WORK-TABLE, built at G00 by a
032200      * selection-sort pass over this small subscript table rather than
032300      * a SORT/SD work file -- there is no sort-work file to justify here
032400       01  CAT-INDEX-TABLE.
032500         03  CAT-INDEX OCCURS 2000 TIMES PIC S9(4) BINARY.
032600
032700       01  CAT-SORT-WORK.
032800         03  CAT-LOW-SUB               PIC S9(4)    BINARY.
032900         03  CAT-LOW-VALUE             PIC  X(20).
033000         03  CAT-SWAP-TEMP             PIC S9(4)    BINARY.
033100
033200       01  CAT-BREAK-WORK.
033300         03  CAT-BRK-COUNT             PIC S9(7)    BINARY.
033400         03  CAT-BRK-SIZE-MB           PIC  9(7)V99.
033500
033600      /*****************************************************************
033700      *                                                                *
033800      *    PROCEDURE DIVISION                                          *
033900      *                                                                *
034000      ******************************************************************
034100       PROCEDURE DIVISION.
034200
034300      ******************************************************************
034400      *    MAINLINE ROUTINE                                            *
034500      ******************************************************************
034600       A00-MAINLINE-ROUTINE.
034700
034800           PERFORM B10-INITIALIZATION THRU B15-EXIT.
034900
035000           PERFORM C00-LOAD-CATALOG THRU C09-EXIT-LOAD
035100             UNTIL CAT-EOFILE.
035200
035300           CALL 'DEDMAN'  USING FINV-CONTROL FINV-WORK-TABLE.
035400           PERFORM H10-TALLY-DEDUP THRU H15-EXIT.
035500
035600           PERFORM D00-CLASSIFY-PASS THRU D09-EXIT-CLASSIFY
035700             VARYING FINV-IX FROM 1 BY 1
035800               UNTIL FINV-IX > FINV-ENTRY-COUNT.
035900
036000           CALL 'RENMAN'  USING FINV-CONTROL FINV-WORK-TABLE.
036100           PERFORM H20-TALLY-RENAME THRU H25-EXIT.
036200
036300           IF  SORT-ENABLED
036400               SET FINV-SORT-IS-ENABLED TO TRUE
036500               PERFORM F00-SORT-ROUTE-PASS THRU F09-EXIT-SORT
036600                 VARYING FINV-IX FROM 1 BY 1
036700                   UNTIL FINV-IX > FINV-ENTRY-COUNT
036800               PERFORM H30-TALLY-SORT THRU H35-EXIT
036900           ELSE
037000               MOVE 'N'                TO FINV-SORT-ENABLED-SW
037100           END-IF.
037200
037300           CALL 'INVMAN'  USING FINV-CONTROL FINV-WORK-TABLE
037400                                 WS-RUN-STAMP.
037500
037600           PERFORM G00-WRITE-REPORT THRU G09-EXIT-REPORT.
037700
037800           PERFORM B20-TERMINATION THRU B25-EXIT.
037900
038000           GOBACK.
038100
038200      /*****************************************************************
038300      *    PROGRAM INITIALIZATION ROUTINE                              *
038400      ******************************************************************
038500       B10-INITIALIZATION.
038600
038700           OPEN INPUT  FILE-CATALOG.
038800           OPEN OUTPUT REPORT-OUT.
038900
039000           ACCEPT WS-TODAY-YYMMDD      FROM DATE.
039100           ACCEPT WS-NOW-HHMMSS        FROM TIME.
039200
039300           STRING WS-CENTURY-SWITCH    DELIMITED BY SIZE
039400                  WS-TODAY-YY          DELIMITED BY SIZE
039500                  WS-TODAY-MM          DELIMITED BY SIZE
039600                  WS-TODAY-DD          DELIMITED BY SIZE
039700                  'T'                  DELIMITED BY SIZE
039800                  WS-NOW-HHMMSS        DELIMITED BY SIZE
039900               INTO WS-RUN-ID.
040000
040100           IF  WITH-UPDATES
040200               MOVE 'commit'           TO FINV-RUN-MODE
040300           ELSE
040400               MOVE 'dry-run'          TO FINV-RUN-MODE
040500           END-IF.
040600
040700           IF  LEGACY-TEMPLATE
040800               MOVE 'Y'                TO FINV-LEGACY-SW
040900           ELSE
041000               MOVE 'N'                TO FINV-LEGACY-SW
041100           END-IF.
041200
041300           EVALUATE TRUE
041400             WHEN SORT-BY-DATE
041500               MOVE 'by_date'          TO FINV-SORT-STRATEGY
041600             WHEN SORT-BY-TYPE
041700               MOVE 'by_type'          TO FINV-SORT-STRATEGY
041800             WHEN OTHER
041900               MOVE 'by_category'      TO FINV-SORT-STRATEGY
042000           END-EVALUATE.
042100
042200           MOVE ZEROES                 TO FINV-ENTRY-COUNT.
042300
042400       B15-EXIT.
042500           EXIT.
042600
042700      /*****************************************************************
042800      *    PROGRAM TERMINATION ROUTINE                                 *
042900      ******************************************************************
043000       B20-TERMINATION.
043100
043200           CLOSE FILE-CATALOG
043300                 REPORT-OUT.
043400
043500       B25-EXIT.
043600           EXIT.
043700
043800      /*****************************************************************
043900      *    LOAD FILE-CATALOG INTO THE IN-MEMORY WORK TABLE             *
044000      ******************************************************************
044100       C00-LOAD-CATALOG.
044200
044300           READ FILE-CATALOG
044400             AT END
044500               SET CAT-EOFILE          TO TRUE
044600               GO TO C09-EXIT-LOAD
044700           END-READ.
044800
044900           ADD  1                      TO FILES-SCANNED.
045000
045100           IF  FINV-ENTRY-COUNT >= FINV-MAX-ENTRIES
045200               DISPLAY 'FINVBAT: WORK TABLE FULL, RECORD SKIPPED'
045300                                      UPON PRINTER
045400               GO TO C09-EXIT-LOAD
045500           END-IF.
045600
045700           ADD  1                      TO FINV-ENTRY-COUNT.
045800           SET  FINV-IX                TO FINV-ENTRY-COUNT.
045900
046000           MOVE FM-PATH                TO WE-PATH(FINV-IX).
046100           MOVE FM-DIR                 TO WE-DIR(FINV-IX).
046200           MOVE FM-NAME                TO WE-NAME(FINV-IX).
046300           MOVE FM-EXT                  TO WE-EXT(FINV-IX).
046400           MOVE FM-SIZE                TO WE-SIZE(FINV-IX).
046500           MOVE FM-MTIME-DATE          TO WE-MTIME-DATE(FINV-IX).
046600           MOVE FM-HASH8                TO WE-HASH8(FINV-IX).
046700           MOVE FM-TEXT                 TO WE-TEXT(FINV-IX).
046800           MOVE FM-TEXT-SOURCE          TO WE-TEXT-SOURCE(FINV-IX).
046900           MOVE FINV-RUN-MODE           TO WE-MODE(FINV-IX).
047000           MOVE SPACES                  TO WE-DUP-TYPE(FINV-IX).
047100           MOVE SPACES                  TO WE-DUP-GROUP-ID(FINV-IX).
047200           MOVE SPACES                  TO WE-DUP-RANK(FINV-IX).
047300           MOVE SPACES                  TO WE-DUP-MASTER(FINV-IX).
047400           MOVE SPACES                  TO WE-SORTED-FLAG(FINV-IX).
047500           MOVE 'N'                     TO WE-COLLISION(FINV-IX).
047600
047700      * size-MB, rounded half-up to 2 decimals, computed once at load
047800           COMPUTE WE-SIZE-MB(FINV-IX) ROUNDED =
047900                   WE-SIZE(FINV-IX) / 1048576.
048000
048100           IF  WE-TEXT-SOURCE(FINV-IX) = 'ocr'
048200               ADD  1                  TO OCR-ROWS-CTR
048300           END-IF.
048400
048500           PERFORM C10-SHOULD-PROCESS THRU C19-EXIT-FILTER.
048600
048700           IF  WE-PROCESS-YES(FINV-IX)
048800               ADD  1                  TO FILES-TO-PROCESS
048900           ELSE
049000               ADD  1                  TO FILES-SKIPPED
049100               MOVE '[service file]'   TO WE-CATEGORY(FINV-IX)
049200               MOVE 'skipped'          TO WE-RENAME-STATUS(FINV-IX)
049300           END-IF.
049400
049500       C09-EXIT-LOAD.
049600           EXIT.
049700
049800      /*****************************************************************
049900      *    SCANNER / FILTER -- DECIDE SHOULD-PROCESS FOR ONE ENTRY     *
050000      ******************************************************************
050100       C10-SHOULD-PROCESS.
050200
050300           SET  WE-PROCESS-YES(FINV-IX) TO TRUE.
050400
050500           PERFORM C20-SPLIT-DIRECTORY THRU C29-EXIT-SPLIT.
050600
050700           SET  FOUND-NO               TO TRUE.
050800           PERFORM VARYING PC-SUB FROM 1 BY 1 UNTIL PC-SUB > 20
050900                OR FOUND-YES
051000               IF  PC-COMP(PC-SUB) NOT = SPACES
051100                   PERFORM VARYING SUB FROM 1 BY 1 UNTIL SUB > 26
051200                        OR FOUND-YES
051300                       IF  PC-COMP(PC-SUB) = EXCL-DIR-TABLE(SUB)
051400                           SET FOUND-YES TO TRUE
051500                       END-IF
051600                   END-PERFORM
051700               END-IF
051800           END-PERFORM.
051900           IF  FOUND-YES
052000               SET  WE-PROCESS-NO(FINV-IX) TO TRUE
052100               GO TO C19-EXIT-FILTER
052200           END-IF.
052300
052400           SET  FOUND-NO               TO TRUE.
052500           PERFORM VARYING SUB FROM 1 BY 1 UNTIL SUB > 10
052600                OR FOUND-YES
052700               IF  WE-NAME(FINV-IX) = EXCL-EXACT-TABLE(SUB)
052800                   SET FOUND-YES       TO TRUE
052900               END-IF
053000           END-PERFORM.
053100           IF  FOUND-YES
053200               SET  WE-PROCESS-NO(FINV-IX) TO TRUE
053300               GO TO C19-EXIT-FILTER
053400           END-IF.
053500
053600           SET  FOUND-NO               TO TRUE.
053700           PERFORM VARYING SUB FROM 1 BY 1 UNTIL SUB > 16
053800                OR FOUND-YES
053900               PERFORM C15-CHECK-WILD-SUFFIX THRU C15-EXIT-WILD
054000           END-PERFORM.
054100           IF  FOUND-YES
054200               SET  WE-PROCESS-NO(FINV-IX) TO TRUE
054300               GO TO C19-EXIT-FILTER
054400           END-IF.
054500
054600           SET  FOUND-NO               TO TRUE.
054700           PERFORM VARYING SUB FROM 1 BY 1 UNTIL SUB > 34
054800                OR FOUND-YES
054900               IF  WE-EXT(FINV-IX) = INCL-EXT-TABLE(SUB)
055000                   SET FOUND-YES       TO TRUE
055100               END-IF
055200           END-PERFORM.
055300           IF  NOT FOUND-YES
055400               SET  WE-PROCESS-NO(FINV-IX) TO TRUE
055500           END-IF.
055600
055700       C19-EXIT-FILTER.
055800           EXIT.
055900
056000      * rule-2 wildcard exclude test -- a straight filename-suffix
056100      * compare against each *.<ext> pattern in EXCL-WILD-EXT-TABLE.
056200      * FM-EXT only ever carries the last-dot extension, so a compound
056300      * pattern like '.min.js'/'.min.css' can never equal it -- this
056400      * walks WE-NAME's own trailing characters instead, the same way
056500      * a blank table slot (WS-WILD-LEN left ZERO) just falls through
056600       C15-CHECK-WILD-SUFFIX.
056700
056800           MOVE ZEROES                 TO WS-WILD-LEN.
056900           PERFORM VARYING WS-SUF-SUB FROM 10 BY -1
057000                      UNTIL WS-SUF-SUB < 1
057100                         OR EXCL-WILD-EXT-TABLE(SUB)(WS-SUF-SUB:1)
057200                                       NOT = SPACE
057300               MOVE WS-SUF-SUB          TO WS-WILD-LEN
057400           END-PERFORM.
057500           IF  WS-WILD-LEN = ZERO
057600               GO TO C15-EXIT-WILD
057700           END-IF.
057800
057900           MOVE ZEROES                 TO WS-NM-LEN.
058000           PERFORM VARYING WS-SUF-SUB FROM 40 BY -1
058100                      UNTIL WS-SUF-SUB < 1
058200                         OR WE-NAME(FINV-IX)(WS-SUF-SUB:1) NOT = SPACE
058300               MOVE WS-SUF-SUB          TO WS-NM-LEN
058400           END-PERFORM.
058500           IF  WS-NM-LEN < WS-WILD-LEN
058600               GO TO C15-EXIT-WILD
058700           END-IF.
058800
058900           SUBTRACT WS-WILD-LEN FROM WS-NM-LEN GIVING WS-SUF-START.
059000           ADD  1                      TO WS-SUF-START.
059100           IF  WE-NAME(FINV-IX)(WS-SUF-START:WS-WILD-LEN) =
059200               EXCL-WILD-EXT-TABLE(SUB)(1:WS-WILD-LEN)
059300               SET  FOUND-YES           TO TRUE
059400           END-IF.
059500
059600       C15-EXIT-WILD.
059700           EXIT.
059800
059900      * break WE-DIR into '/'-delimited components for the exclude-dir
060000      * test (this shop does not keep a SORT step handy for this, so
060100      * the components just land in a small fixed-size table)
060200       C20-SPLIT-DIRECTORY.
060300
060400           MOVE SPACES                 TO PATH-COMPONENT-AREA.
060500
060600           UNSTRING WE-DIR(FINV-IX) DELIMITED BY '/'
060700               INTO PC-COMP(1)  PC-COMP(2)  PC-COMP(3)  PC-COMP(4)
060800                    PC-COMP(5)  PC-COMP(6)  PC-COMP(7)  PC-COMP(8)
060900                    PC-COMP(9)  PC-COMP(10) PC-COMP(11) PC-COMP(12)
061000                    PC-COMP(13) PC-COMP(14) PC-COMP(15) PC-COMP(16)
061100                    PC-COMP(17) PC-COMP(18) PC-COMP(19) PC-COMP(20)
061200           END-UNSTRING.
061300
061400       C29-EXIT-SPLIT.
061500           EXIT.
061600
061700      /*****************************************************************
061800      *    CLASSIFIER PASS -- ONE CALL TO CLSMAN PER SHOULD-PROCESS    *
061900      *    ENTRY                                                       *
062000      ******************************************************************
062100       D00-CLASSIFY-PASS.
062200
062300           IF  WE-PROCESS-NO(FINV-IX)
062400               GO TO D09-EXIT-CLASSIFY
062500           END-IF.
062600
062700           MOVE SPACES                 TO CLSMAN-PARMS.
062800           MOVE WE-TEXT(FINV-IX)       TO CLS-TEXT-IN.
062900
063000           CALL 'CLSMAN'  USING CLSMAN-PARMS.
063100
063200           MOVE CLS-CATEGORY-OUT       TO WE-CATEGORY(FINV-IX).
063300           MOVE CLS-DATE-DOC-OUT       TO WE-DATE-DOC(FINV-IX).
063400           MOVE CLS-SUMMARY-OUT        TO WE-SUMMARY(FINV-IX).
063500
063600       D09-EXIT-CLASSIFY.
063700           EXIT.
063800
063900      /*****************************************************************
064000      *    SORT ROUTER PASS -- ONE CALL TO SRTMAN PER RENAME-PLANNED   *
064100      *    OR QUARANTINE-CANDIDATE ENTRY                                *
064200      ******************************************************************
064300       F00-SORT-ROUTE-PASS.
064400
064500           IF  WE-PROCESS-NO(FINV-IX)
064600               GO TO F09-EXIT-SORT
064700           END-IF.
064800
064900           MOVE SPACES                 TO SRTMAN-PARMS.
065000
065100      * V2+ exact-dup members never get a new name out of RENMAN (TKT-
065200      * 34512), so the stem SRTMAN needs for the _dupVnn quarantine
065300      * name has to come off the original catalog name instead
065400           IF  WE-DUP-TYPE(FINV-IX) = 'exact_dup'
065500           AND WE-DUP-RANK(FINV-IX) NOT = 'V1'
065600               PERFORM F01-BUILD-QUAR-STEM THRU F01-EXIT-STEM
065700           ELSE
065800               MOVE WE-NAME-NEW(FINV-IX)   TO SRT-NAME-NEW-IN
065900           END-IF.
066000           MOVE WE-EXT(FINV-IX)        TO SRT-EXT-IN.
066100           MOVE FINV-SORT-STRATEGY     TO SRT-STRATEGY-IN.
066200           MOVE WE-DUP-TYPE(FINV-IX)   TO SRT-DUP-TYPE-IN.
066300           MOVE WE-DUP-GROUP-ID(FINV-IX)
066400                                       TO SRT-DUP-GROUP-ID-IN.
066500           MOVE WE-DUP-RANK(FINV-IX)   TO SRT-DUP-RANK-IN.
066600           IF  WE-DUP-TYPE(FINV-IX) = 'near_dup'
066700               MOVE 'Y'                TO SRT-NEAR-DUP-IN
066800           ELSE
066900               MOVE 'N'                TO SRT-NEAR-DUP-IN
067000           END-IF.
067100
067200           CALL 'SRTMAN'  USING SRTMAN-PARMS.
067300
067400           MOVE SRT-SUBFOLDER-OUT      TO WE-SORT-SUBFOLDER(FINV-IX).
067500           MOVE SRT-SORTED-FLAG-OUT    TO WE-SORTED-FLAG(FINV-IX).
067600           MOVE FINV-SORT-STRATEGY     TO WE-SORT-STRATEGY(FINV-IX).
067700           MOVE SRT-QUAR-NAME-OUT      TO WE-QUAR-NAME(FINV-IX).
067800
067900           IF  SRT-SORTED-FLAG-OUT = 'Y'
068000               ADD  1                  TO SORTED-MOVE-CTR
068100           END-IF.
068200
068300       F09-EXIT-SORT.
068400           EXIT.
068500
068600      /*****************************************************************
068700      *    STRIP THE EXTENSION OFF THE ORIGINAL CATALOG NAME SO A       *
068800      *    SKIPPED (V2+) DUPLICATE STILL HANDS SRTMAN A CLEAN STEM      *
068900      ******************************************************************
069000       F01-BUILD-QUAR-STEM.
069100
069200           MOVE ZEROES                 TO WS-QEXT-LEN.
069300           PERFORM VARYING WS-SUF-SUB FROM 10 BY -1
069400                      UNTIL WS-SUF-SUB < 1
069500                         OR WE-EXT(FINV-IX)(WS-SUF-SUB:1) NOT = SPACE
069600               MOVE WS-SUF-SUB          TO WS-QEXT-LEN
069700           END-PERFORM.
069800
069900           MOVE ZEROES                 TO WS-QSTEM-LEN.
070000           PERFORM VARYING WS-SUF-SUB FROM 40 BY -1
070100                      UNTIL WS-SUF-SUB < 1
070200                         OR WE-NAME(FINV-IX)(WS-SUF-SUB:1) NOT = SPACE
070300               MOVE WS-SUF-SUB          TO WS-QSTEM-LEN
070400           END-PERFORM.
070500
070600           IF  WS-QEXT-LEN > ZERO
070700           AND WS-QSTEM-LEN > WS-QEXT-LEN
070800               SUBTRACT WS-QEXT-LEN     FROM WS-QSTEM-LEN
070900           END-IF.
071000
071100           MOVE SPACES                 TO SRT-NAME-NEW-IN.
071200           IF  WS-QSTEM-LEN > ZERO
071300               MOVE WE-NAME(FINV-IX)(1:WS-QSTEM-LEN)
071400                                        TO SRT-NAME-NEW-IN
071500           END-IF.
071600
071700       F01-EXIT-STEM.
071800           EXIT.
071900
072000      /*****************************************************************
072100      *    CONTROL TOTAL TALLY ROUTINES                                *
072200      ******************************************************************
072300       H10-TALLY-DEDUP.
072400
072500           MOVE SPACES                 TO WS-LAST-GROUP-ID.
072600           PERFORM VARYING FINV-IX FROM 1 BY 1
072700                      UNTIL FINV-IX > FINV-ENTRY-COUNT
072800               IF  WE-DUP-TYPE(FINV-IX) = 'exact_dup'
072900                   ADD  1              TO DUP-FILES-CTR
073000                   IF  WE-DUP-GROUP-ID(FINV-IX) NOT = WS-LAST-GROUP-ID
073100                       ADD  1          TO DUP-GROUPS-CTR
073200                       MOVE WE-DUP-GROUP-ID(FINV-IX)
073300                                       TO WS-LAST-GROUP-ID
073400                   END-IF
073500               END-IF
073600           END-PERFORM.
073700
073800      * DUP-FILES-CTR currently counts every group member; back out the
073900      * masters (rank V1 do not count as duplicate files)
074000           PERFORM VARYING FINV-IX FROM 1 BY 1
074100                      UNTIL FINV-IX > FINV-ENTRY-COUNT
074200               IF  WE-DUP-TYPE(FINV-IX) = 'exact_dup'
074300               AND WE-DUP-RANK(FINV-IX) = 'V1'
074400                   SUBTRACT 1          FROM DUP-FILES-CTR
074500               END-IF
074600           END-PERFORM.
074700
074800       H15-EXIT.
074900           EXIT.
075000
075100       H20-TALLY-RENAME.
075200
075300           PERFORM VARYING FINV-IX FROM 1 BY 1
075400                      UNTIL FINV-IX > FINV-ENTRY-COUNT
075500               EVALUATE WE-RENAME-STATUS(FINV-IX)
075600                 WHEN 'success'
075700                   ADD  1              TO RENAMED-OK-CTR
075800                 WHEN 'failed'
075900                   ADD  1              TO RENAMED-FAILED-CTR
076000               END-EVALUATE
076100               IF  WE-COLLISION(FINV-IX) = 'Y'
076200                   ADD  1              TO COLLISIONS-CTR
076300               END-IF
076400           END-PERFORM.
076500
076600       H25-EXIT.
076700           EXIT.
076800
076900       H30-TALLY-SORT.
077000
077100           PERFORM VARYING FINV-IX FROM 1 BY 1
077200                      UNTIL FINV-IX > FINV-ENTRY-COUNT
077300               IF  WE-DUP-TYPE(FINV-IX) = 'exact_dup'
077400               AND WE-DUP-RANK(FINV-IX) NOT = 'V1'
077500                   IF  WITH-UPDATES
077600                       ADD  1          TO QUARANTINED-CTR
077700                   END-IF
077800               END-IF
077900           END-PERFORM.
078000
078100       H35-EXIT.
078200           EXIT.
078300
078400      /*****************************************************************
078500      *    REPORT WRITER -- HEADING / DETAIL WITH CATEGORY CONTROL     *
078600      *    BREAK / FINAL TOTALS                                        *
078700      ******************************************************************
078800       G00-WRITE-REPORT.
078900
079000           PERFORM G40-BUILD-CAT-INDEX THRU G45-EXIT-INDEX.
079100
079200           PERFORM G10-REPORT-HEADING THRU G19-EXIT-HEAD.
079300
079400           MOVE SPACES                 TO WS-LAST-GROUP-ID.
079500           PERFORM VARYING SUB FROM 1 BY 1
079600                      UNTIL SUB > FINV-ENTRY-COUNT
079700               SET  FINV-IX            TO CAT-INDEX(SUB)
079800               PERFORM G20-REPORT-DETAIL THRU G29-EXIT-DETAIL
079900           END-PERFORM.
080000
080100           PERFORM G50-REPORT-TOTALS THRU G59-EXIT-TOTALS.
080200
080300       G09-EXIT-REPORT.
080400           EXIT.
080500
080600      * a plain selection sort over the work table, indexing by
080700      * category -- this shop's batch jobs keep every in-memory sort
080800      * as a small table pass rather than reaching for SORT/MERGE
080900       G40-BUILD-CAT-INDEX.
081000
081100           PERFORM VARYING SUB FROM 1 BY 1
081200                      UNTIL SUB > FINV-ENTRY-COUNT
081300               MOVE SUB                TO CAT-INDEX(SUB)
081400           END-PERFORM.
081500
081600           IF  FINV-ENTRY-COUNT < 2
081700               GO TO G45-EXIT-INDEX
081800           END-IF.
081900
082000           PERFORM VARYING SUB FROM 1 BY 1
082100                      UNTIL SUB > FINV-ENTRY-COUNT - 1
082200               MOVE SUB                TO CAT-LOW-SUB
082300               SET  FINV-IX            TO CAT-INDEX(SUB)
082400               MOVE WE-CATEGORY(FINV-IX) TO CAT-LOW-VALUE
082500               PERFORM VARYING SUB2 FROM SUB + 1 BY 1
082600                          UNTIL SUB2 > FINV-ENTRY-COUNT
082700                   SET  FINV-IX        TO CAT-INDEX(SUB2)
082800                   IF  WE-CATEGORY(FINV-IX) < CAT-LOW-VALUE
082900                       MOVE SUB2       TO CAT-LOW-SUB
083000                       MOVE WE-CATEGORY(FINV-IX) TO CAT-LOW-VALUE
083100                   END-IF
083200               END-PERFORM
083300               IF  CAT-LOW-SUB NOT = SUB
083400                   MOVE CAT-INDEX(SUB) TO CAT-SWAP-TEMP
083500                   MOVE CAT-INDEX(CAT-LOW-SUB) TO CAT-INDEX(SUB)
083600                   MOVE CAT-SWAP-TEMP  TO CAT-INDEX(CAT-LOW-SUB)
083700               END-IF
083800           END-PERFORM.
083900
084000       G45-EXIT-INDEX.
084100           EXIT.
084200
084300       G10-REPORT-HEADING.
084400
084500           MOVE SPACES                 TO WS-REPORT-AREA.
084600           MOVE 'FINVBAT'               TO WS-HD-PGM.
084700           MOVE WS-RUN-ID               TO WS-HD-RUNID.
084800           MOVE FINV-RUN-MODE           TO WS-HD-MODE.
084900           MOVE WS-HEAD-LINE            TO REPORT-LINE.
085000           WRITE REPORT-LINE.
085100           DISPLAY WS-HEAD-LINE        UPON PRINTER.
085200
085300       G19-EXIT-HEAD.
085400           EXIT.
085500
085600       G20-REPORT-DETAIL.
085700
085800           MOVE SPACES                 TO WS-REPORT-AREA.
085900           MOVE WE-NAME(FINV-IX)        TO WS-DT-OLD-NAME.
086000           MOVE WE-NAME-NEW(FINV-IX)    TO WS-DT-NEW-NAME.
086100           MOVE WE-CATEGORY(FINV-IX)    TO WS-DT-CATEGORY.
086200           MOVE WE-DUP-RANK(FINV-IX)    TO WS-DT-DUP-RANK.
086300           MOVE WE-RENAME-STATUS(FINV-IX)
086400                                       TO WS-DT-STATUS.
086500           MOVE WS-DETAIL-LINE          TO REPORT-LINE.
086600           WRITE REPORT-LINE.
086700
086800           IF  WE-CATEGORY(FINV-IX) NOT = WS-LAST-GROUP-ID
086900               IF  WS-LAST-GROUP-ID NOT = SPACES
087000                   PERFORM G30-CATEGORY-BREAK THRU G39-EXIT-BREAK
087100               END-IF
087200               MOVE ZEROES              TO CAT-BRK-COUNT CAT-BRK-SIZE-MB
087300               MOVE WE-CATEGORY(FINV-IX) TO WS-LAST-GROUP-ID
087400           END-IF.
087500
087600           ADD  1                       TO CAT-BRK-COUNT.
087700           ADD  WE-SIZE-MB(FINV-IX)      TO CAT-BRK-SIZE-MB.
087800           ADD  WE-SIZE-MB(FINV-IX)      TO TOTAL-SIZE-MB-ACC.
087900
088000       G29-EXIT-DETAIL.
088100           EXIT.
088200
088300       G30-CATEGORY-BREAK.
088400
088500           MOVE SPACES                  TO WS-REPORT-AREA.
088600           MOVE WS-LAST-GROUP-ID         TO WS-BK-CATEGORY.
088700           MOVE CAT-BRK-COUNT            TO WS-BK-COUNT.
088800           MOVE CAT-BRK-SIZE-MB          TO WS-BK-SIZE-MB.
088900           MOVE WS-BREAK-LINE            TO REPORT-LINE.
089000           WRITE REPORT-LINE.
089100
089200       G39-EXIT-BREAK.
089300           EXIT.
089400
089500       G50-REPORT-TOTALS.
089600
089700           IF  WS-LAST-GROUP-ID NOT = SPACES
089800               PERFORM G30-CATEGORY-BREAK THRU G39-EXIT-BREAK
089900           END-IF.
090000
090100           MOVE FILES-SCANNED           TO WS-TL-VALUE.
090200           MOVE 'FILES SCANNED ............'
090300                                        TO WS-TL-CAPTION.
090400           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
090500           WRITE REPORT-LINE.
090600
090700           MOVE FILES-TO-PROCESS        TO WS-TL-VALUE.
090800           MOVE 'FILES PROCESSED ..........'
090900                                        TO WS-TL-CAPTION.
091000           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
091100           WRITE REPORT-LINE.
091200
091300           MOVE FILES-SKIPPED           TO WS-TL-VALUE.
091400           MOVE 'FILES SKIPPED ............'
091500                                        TO WS-TL-CAPTION.
091600           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
091700           WRITE REPORT-LINE.
091800
091900           MOVE RENAMED-OK-CTR          TO WS-TL-VALUE.
092000           MOVE 'RENAMED OK ...............'
092100                                        TO WS-TL-CAPTION.
092200           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
092300           WRITE REPORT-LINE.
092400
092500           MOVE RENAMED-FAILED-CTR      TO WS-TL-VALUE.
092600           MOVE 'RENAMED FAILED ...........'
092700                                        TO WS-TL-CAPTION.
092800           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
092900           WRITE REPORT-LINE.
093000
093100           MOVE DUP-GROUPS-CTR          TO WS-TL-VALUE.
093200           MOVE 'DUPLICATE GROUPS .........'
093300                                        TO WS-TL-CAPTION.
093400           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
093500           WRITE REPORT-LINE.
093600
093700           MOVE DUP-FILES-CTR           TO WS-TL-VALUE.
093800           MOVE 'DUPLICATE FILES ..........'
093900                                        TO WS-TL-CAPTION.
094000           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
094100           WRITE REPORT-LINE.
094200
094300           MOVE QUARANTINED-CTR         TO WS-TL-VALUE.
094400           MOVE 'QUARANTINED ..............'
094500                                        TO WS-TL-CAPTION.
094600           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
094700           WRITE REPORT-LINE.
094800
094900           MOVE COLLISIONS-CTR          TO WS-TL-VALUE.
095000           MOVE 'COLLISIONS RESOLVED ......'
095100                                        TO WS-TL-CAPTION.
095200           MOVE WS-TOTAL-LINE           TO REPORT-LINE.
095300           WRITE REPORT-LINE.
095400
095500       G59-EXIT-TOTALS.
095600           EXIT.
