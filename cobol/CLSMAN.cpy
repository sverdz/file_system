000100      ******************************************************************
000200      *    CLSMAN-PARMS  --  LINKAGE AREA FOR THE CALL TO CLSMAN       *
000300      *               (ONE CALL PER SHOULD-PROCESS ENTRY)              *
000400      *------------------------------------------------------------------
000500      * 02/03/1992 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000600      * 03/18/2024 RTM  TKT-56230 - DROPPED CLS-MTIME-DATE-IN.  THE
000700      *                 MTIME FALLBACK FOR A MISSING DOCUMENT DATE IS
000800      *                 A RENAMER-SIDE RULE (WE-MTIME-DATE IN RENMAN),
000900      *                 NOT A CLASSIFIER INPUT; THIS COPY NEVER READ IT.
001000      *------------------------------------------------------------------
001100       01  CLSMAN-PARMS.
001200           05  CLS-TEXT-IN               PIC  X(200).
001300           05  CLS-CATEGORY-OUT          PIC  X(20).
001400           05  CLS-DATE-DOC-OUT          PIC  X(10).
001500           05  CLS-SUMMARY-OUT           PIC  X(200).
