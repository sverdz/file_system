000100      ******************************************************************
000200      *                                                                *
000300      *    IDENTIFICATION DIVISION                                     *
000400      *                                                                *
000500      ******************************************************************
000600       IDENTIFICATION DIVISION.
000700
000800       PROGRAM-ID.    DEDMAN.
000900       AUTHOR.        DAVE L CLARK I.
001000       DATE-WRITTEN.  JULY 1991.
001100       DATE-COMPILED.
001200       INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300       SECURITY.      BATCH.
001400      *REMARKS.       CALLED BY FINVBAT.  IDENTIFIES EXACT DUPLICATE
001500      *               FILES IN THE WORK TABLE BY SIZE AND CONTENT HASH,
001600      *               RANKS EACH DUPLICATE GROUP AROUND A CANONICAL
001700      *               MASTER COPY, AND SCORES NEAR-DUPLICATE TEXT PAIRS
001800      *               BY SIMHASH.  RECEIVES THE WHOLE WORK TABLE BY
001900      *               REFERENCE AND UPDATES IT IN PLACE.
002000
002100      * CHANGE HISTORY ------------------------------------------------
002200      * 07/14/1991 DLC ORIGINAL PROGRAM.  GROUPING LOGIC LIFTED FROM
002300      *                 THE OLD ORPHAN-PURGE SORT/RETURN PATTERN.
002400      * 02/11/1992 DLC  MASTER SELECTION NOW BREAKS TIES ON PATH LENGTH
002500      *                 INSTEAD OF FIRST-SEEN ORDER.
002600      * 09/19/1994 DLC  ADDED F00-NEAR-DUP-PASS (SIMHASH/HAMMING).
002700      * 06/21/1996 RTM  TKT-12004 - SEE FINVBAT SAME-DATE ENTRY.
002800      * 01/08/1999 RTM  TKT-19901 - Y2K: NO 2-DIGIT YEAR FIELDS IN THIS
002900      *                 PROGRAM; VERIFIED AND CLOSED WITH NO CHANGE.
003000      * 07/30/2007 KMH  TKT-34410 - RAISED GRP-MEMBER TABLE FROM 100 TO
003100      *                 200 ENTRIES FOR THE IMAGING DEPT BULK UPLOADS.
003200      * END OF HISTORY ------------------------------------------------
003300
003400      /*****************************************************************
003500      *                                                                *
003600      *    ENVIRONMENT DIVISION                                        *
003700      *                                                                *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000
004100      ******************************************************************
004200      *    CONFIGURATION SECTION                                       *
004300      ******************************************************************
004400       CONFIGURATION SECTION.
004500
004600       SOURCE-COMPUTER. IBM-2086-A04-140.
004700       OBJECT-COMPUTER. IBM-2086-A04-140.
004800
004900       SPECIAL-NAMES.
005000           SYSLST IS PRINTER.
005100
005200      ******************************************************************
005300      *    INPUT-OUTPUT SECTION                                        *
005400      ******************************************************************
005500       INPUT-OUTPUT SECTION.
005600
005700       FILE-CONTROL.
005800
005900           SELECT SORT-WKFILE
006000               ASSIGN TO SYS001-UT-SORTWK1.
006100
006200      /*****************************************************************
006300      *                                                                *
006400      *    DATA DIVISION                                               *
006500      *                                                                *
006600      ******************************************************************
006700       DATA DIVISION.
006800
006900      ******************************************************************
007000      *    FILE SECTION                                                *
007100      ******************************************************************
007200       FILE SECTION.
007300
007400       SD  SORT-WKFILE.
007500       01  SORT-RECORD.
007600           05  SRT-SIZE                 PIC  9(10).
007700           05  SRT-HASH                 PIC  X(08).
007800           05  SRT-PATH-LEN              PIC  9(04).
007900           05  SRT-PATH                 PIC  X(120).
008000           05  SRT-MTIME                PIC  9(08).
008100           05  SRT-WORK-IX               PIC S9(04) BINARY.
008200           05  FILLER                    PIC  X(10).
008300      * flat key view -- SIZE/HASH/PATH-LEN/PATH run together as one
008400      * text field, for whenever a full-record compare is cheaper
008500      * than checking SRT-SIZE/SRT-HASH separately
008600       01  SORT-RECORD-ALT REDEFINES SORT-RECORD.
008700         05  SRT-ALT-KEY               PIC  X(22).
008800         05  FILLER                    PIC  X(140).
008900
009000      ******************************************************************
009100      *    WORKING-STORAGE SECTION                                     *
009200      ******************************************************************
009300       WORKING-STORAGE SECTION.
009400
009500       01  WS-FIELDS.
009600         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009700         03  THIS-PGM                  PIC  X(08)   VALUE 'DEDMAN'.
009800         03  SUB                       PIC S9(4)    BINARY VALUE ZEROES.
009900         03  SUB2                      PIC S9(4)    BINARY VALUE ZEROES.
010000         03  CH-SUB                    PIC S9(4)    BINARY VALUE ZEROES.
010100         03  TOK-SUB                   PIC S9(4)    BINARY VALUE ZEROES.
010200         03  ALPHA-IX                  PIC S9(4)    BINARY VALUE ZEROES.
010300         03  BIT-SUB                   PIC S9(4)    BINARY VALUE ZEROES.
010400         03  WORD-LEN                  PIC S9(4)    BINARY VALUE ZEROES.
010500         03  WORD-HASH-NUM             PIC S9(9)    BINARY VALUE ZEROES.
010600         03  CH-VAL                    PIC  9(02)   VALUE ZEROES.
010700         03  HAMMING-COUNT             PIC S9(4)    BINARY VALUE ZEROES.
010800         03  SIMHASH-SCORE3            PIC  9V999   VALUE ZEROES.
010900
011000      * group buffer for the duplicate pass returning from SORT-WKFILE
011100       01  GRP-WORK.
011200         03  GRP-MEMBER-COUNT          PIC S9(4)    BINARY VALUE ZEROES.
011300         03  GRP-PREV-SIZE              PIC  9(10)   VALUE ZEROES.
011400         03  GRP-PREV-HASH              PIC  X(08)   VALUE SPACES.
011500         03  GRP-BUCKET-SIZE            PIC  9(10)   VALUE ZEROES.
011600         03  GRP-BUCKET-SEQ             PIC S9(4)    BINARY VALUE ZEROES.
011700         03  GRP-FIRST-RECORD           PIC  X(01)   VALUE 'Y'.
011800           88  GRP-IS-FIRST                         VALUE 'Y'.
011900         03  GRP-MASTER-SUB            PIC S9(4)    BINARY VALUE ZEROES.
012000         03  GRP-SWAP-TEMP              PIC S9(4)    BINARY VALUE ZEROES.
012100         03  GRP-ID-TEXT                PIC  X(16)   VALUE SPACES.
012200         03  GRP-SEQ-EDIT               PIC  9(03).
012300         03  GRP-LAST-MEMBER            PIC S9(4)    BINARY VALUE ZEROES.
012400         03  GRP-NEXT-MEMBER            PIC S9(4)    BINARY VALUE ZEROES.
012500
012600       01  GRP-MEMBER-TABLE.
012700         03  GRP-MEMBER OCCURS 200 TIMES.
012800           05  GRP-IX                  PIC S9(04) BINARY.
012900           05  GRP-MTIME                PIC  9(08).
013000           05  GRP-PATH-LEN              PIC  9(04).
013100           05  GRP-PATH                 PIC  X(120).
013200      * scratch fields for the near-duplicate cluster pass -- a near-dup
013300      * group grows by linking one new member at a time (or by merging
013400      * two groups a later pair happens to tie together), so unlike the
013500      * exact-dup bucket above there is no single CLOSE-GROUP moment;
013600      * NDP-GROUP-SEQ just keeps climbing for the life of the run
013700       01  NDP-WORK.
013800         03  NDP-GROUP-SEQ             PIC S9(4)    BINARY VALUE ZEROES.
013900         03  NDP-SEQ-EDIT              PIC  9(03).
014000         03  NDP-NEXT-MEMBER           PIC S9(4)    BINARY VALUE ZEROES.
014100         03  NDP-RELINK-SUB            PIC S9(4)    BINARY VALUE ZEROES.
014200         03  NDP-RANK-SEQ              PIC S9(4)    BINARY VALUE ZEROES.
014300         03  NDP-RANK-EDIT             PIC  9(03).
014400         03  NDP-GROUP-ID-NEW          PIC  X(16)   VALUE SPACES.
014500         03  NDP-GROUP-ID-OLD          PIC  X(16)   VALUE SPACES.
014600         03  NDP-MASTER-PATH           PIC  X(120)  VALUE SPACES.
014700
014800      * word-token buffer for the per-entry simhash pass
014900       01  TOK-TABLE.
015000         03  TOK-WORD OCCURS 40 TIMES  PIC  X(32)   VALUE SPACES.
015100      * flat view of the whole token buffer -- one MOVE SPACES against
015200      * this clears all 40 slots for the next entry instead of forty
015300       01  TOK-TABLE-FLAT REDEFINES TOK-TABLE.
015400         03  TOK-ALL-WORDS             PIC  X(1280).
015500
015600       01  ACC-BIT-TABLE.
015700         03  ACC-BIT OCCURS 64 TIMES   PIC S9(5)    BINARY VALUE ZEROES.
015800
015900      * character-value lookup used by the word hash (digits then
016000      * upper-case letters, in ascending collating order, for SEARCH
016100      * ALL -- same binary-search-table idiom this shop uses for its
016200      * other small decode tables)
016300       01  WS-ALPHA-TABLE.
016400         03  WS-ALPHA-ENTRY OCCURS 36 TIMES
016500               ASCENDING KEY WS-ALPHA-CHAR
016600               INDEXED BY ALPHA-IX.
016700           05  WS-ALPHA-CHAR            PIC  X(01).
016800           05  WS-ALPHA-VALUE           PIC  9(02).
016900
017000       01  WS-ALPHA-VALUES REDEFINES WS-ALPHA-TABLE.
017100         03  FILLER                    PIC  X(03)   VALUE '001'.
017200         03  FILLER                    PIC  X(03)   VALUE '102'.
017300         03  FILLER                    PIC  X(03)   VALUE '203'.
017400         03  FILLER                    PIC  X(03)   VALUE '304'.
017500         03  FILLER                    PIC  X(03)   VALUE '405'.
017600         03  FILLER                    PIC  X(03)   VALUE '506'.
017700         03  FILLER                    PIC  X(03)   VALUE '607'.
017800         03  FILLER                    PIC  X(03)   VALUE '708'.
017900         03  FILLER                    PIC  X(03)   VALUE '809'.
018000         03  FILLER                    PIC  X(03)   VALUE '910'.
018100         03  FILLER                    PIC  X(03)   VALUE 'A11'.
018200         03  FILLER                    PIC  X(03)   VALUE 'B12'.
018300         03  FILLER                    PIC  X(03)   VALUE 'C13'.
018400         03  FILLER                    PIC  X(03)   VALUE 'D14'.
018500         03  FILLER                    PIC  X(03)   VALUE 'E15'.
018600         03  FILLER                    PIC  X(03)   VALUE 'F16'.
018700         03  FILLER                    PIC  X(03)   VALUE 'G17'.
018800         03  FILLER                    PIC  X(03)   VALUE 'H18'.
018900         03  FILLER                    PIC  X(03)   VALUE 'I19'.
019000         03  FILLER                    PIC  X(03)   VALUE 'J20'.
019100         03  FILLER                    PIC  X(03)   VALUE 'K21'.
019200         03  FILLER                    PIC  X(03)   VALUE 'L22'.
019300         03  FILLER                    PIC  X(03)   VALUE 'M23'.
019400         03  FILLER                    PIC  X(03)   VALUE 'N24'.
019500         03  FILLER                    PIC  X(03)   VALUE 'O25'.
019600         03  FILLER                    PIC  X(03)   VALUE 'P26'.
019700         03  FILLER                    PIC  X(03)   VALUE 'Q27'.
019800         03  FILLER                    PIC  X(03)   VALUE 'R28'.
019900         03  FILLER                    PIC  X(03)   VALUE 'S29'.
020000         03  FILLER                    PIC  X(03)   VALUE 'T30'.
020100         03  FILLER                    PIC  X(03)   VALUE 'U31'.
020200         03  FILLER                    PIC  X(03)   VALUE 'V32'.
020300         03  FILLER                    PIC  X(03)   VALUE 'W33'.
020400         03  FILLER                    PIC  X(03)   VALUE 'X34'.
020500         03  FILLER                    PIC  X(03)   VALUE 'Y35'.
020600         03  FILLER                    PIC  X(03)   VALUE 'Z36'.
020700
020800       01  WS-ONE-CHAR                 PIC  X(01).
020900       01  WS-WORK-WORD                PIC  X(32).
021000       01  WS-HASH-SPREAD               PIC S9(09)   BINARY.
021100       01  WS-HASH-BIT                  PIC  9(01).
021200       01  WS-HASH-QUOT                 PIC S9(09)   BINARY.
021300
021400      ******************************************************************
021500      *    LINKAGE SECTION -- WHOLE WORK TABLE PASSED BY REFERENCE     *
021600      ******************************************************************
021700       LINKAGE SECTION.
021800
021900       COPY FINVWRK.
022000
022100      /*****************************************************************
022200      *                                                                *
022300      *    PROCEDURE DIVISION                                          *
022400      *                                                                *
022500      ******************************************************************
022600       PROCEDURE DIVISION USING FINV-CONTROL FINV-WORK-TABLE.
022700
022800      ******************************************************************
022900      *    MAINLINE ROUTINE                                            *
023000      ******************************************************************
023100       A00-MAINLINE-ROUTINE.
023200
023300           PERFORM B10-INITIALIZATION THRU B15-EXIT.
023400
023500           PERFORM G00-SIMHASH-PASS THRU G09-EXIT-SIMHASH
023600             VARYING FINV-IX FROM 1 BY 1
023700               UNTIL FINV-IX > FINV-ENTRY-COUNT.
023800
023900           SORT SORT-WKFILE
024000                       ON ASCENDING KEY SRT-SIZE SRT-HASH SRT-PATH
024100                INPUT  PROCEDURE IS
024200                       C00-RELEASE-ENTRIES THRU C09-EXIT-RELEASE
024300                OUTPUT PROCEDURE IS
024400                       E00-GROUP-AND-RANK THRU E09-EXIT-RANK.
024500
024600           PERFORM F00-NEAR-DUP-PASS THRU F09-EXIT-NEARDUP.
024700
024800           GOBACK.
024900
025000      /*****************************************************************
025100      *    PROGRAM INITIALIZATION ROUTINE                              *
025200      ******************************************************************
025300       B10-INITIALIZATION.
025400
025500           MOVE ZEROES                 TO GRP-MEMBER-COUNT
025600                                           GRP-BUCKET-SEQ.
025700           MOVE ZEROES                 TO GRP-PREV-SIZE
025800                                           GRP-BUCKET-SIZE.
025900           MOVE SPACES                 TO GRP-PREV-HASH.
026000           SET  GRP-IS-FIRST           TO TRUE.
026100
026200       B15-EXIT.
026300           EXIT.
026400
026500      /*****************************************************************
026600      *    SORT INPUT PROCEDURE -- RELEASE ELIGIBLE ENTRIES            *
026700      ******************************************************************
026800       C00-RELEASE-ENTRIES.
026900
027000           PERFORM VARYING FINV-IX FROM 1 BY 1
027100                      UNTIL FINV-IX > FINV-ENTRY-COUNT
027200               IF  WE-PROCESS-YES(FINV-IX)
027300                   MOVE WE-SIZE(FINV-IX)      TO SRT-SIZE
027400                   MOVE WE-HASH8(FINV-IX)     TO SRT-HASH
027500                   MOVE WE-PATH(FINV-IX)      TO SRT-PATH
027600                   PERFORM C10-PATH-LENGTH THRU C19-EXIT-LEN
027700                   MOVE WE-MTIME-DATE(FINV-IX) TO SRT-MTIME
027800                   SET  SRT-WORK-IX           TO FINV-IX
027900                   RELEASE SORT-RECORD
028000               END-IF
028100           END-PERFORM.
028200
028300       C09-EXIT-RELEASE.
028400           EXIT.
028500
028600      * length of the path string, trailing spaces excluded (no
028700      * intrinsic FUNCTION LENGTH TRIM in this shop's dialect)
028800       C10-PATH-LENGTH.
028900
029000           MOVE 120                    TO SRT-PATH-LEN.
029100           PERFORM VARYING SUB FROM 120 BY -1
029200                      UNTIL SUB < 1
029300                         OR SRT-PATH(SUB:1) NOT = SPACE
029400               MOVE SUB                TO SRT-PATH-LEN
029500           END-PERFORM.
029600
029700       C19-EXIT-LEN.
029800           EXIT.
029900
030000      /*****************************************************************
030100      *    SORT OUTPUT PROCEDURE -- GROUP BY (SIZE, HASH), RANK         *
030200      ******************************************************************
030300       E00-GROUP-AND-RANK.
030400
030500           RETURN SORT-WKFILE RECORD
030600               AT END
030700                   PERFORM E30-CLOSE-GROUP THRU E39-EXIT-CLOSE
030800                   GO TO E09-EXIT-RANK
030900           END-RETURN.
031000
031100           IF  SRT-SIZE NOT = GRP-BUCKET-SIZE
031200               MOVE SRT-SIZE           TO GRP-BUCKET-SIZE
031300               MOVE ZEROES             TO GRP-BUCKET-SEQ
031400           END-IF.
031500
031600           IF  GRP-IS-FIRST
031700               PERFORM E20-OPEN-GROUP THRU E29-EXIT-OPEN
031800           ELSE
031900               IF  SRT-SIZE = GRP-PREV-SIZE
032000               AND SRT-HASH = GRP-PREV-HASH
032100                   PERFORM E40-ADD-MEMBER THRU E49-EXIT-ADD
032200               ELSE
032300                   PERFORM E30-CLOSE-GROUP THRU E39-EXIT-CLOSE
032400                   PERFORM E20-OPEN-GROUP THRU E29-EXIT-OPEN
032500               END-IF
032600           END-IF.
032700
032800           GO TO E00-GROUP-AND-RANK.
032900
033000       E09-EXIT-RANK.
033100           EXIT.
033200
033300       E20-OPEN-GROUP.
033400
033500           MOVE SRT-SIZE                TO GRP-PREV-SIZE.
033600           MOVE SRT-HASH                TO GRP-PREV-HASH.
033700           MOVE ZEROES                  TO GRP-MEMBER-COUNT.
033800           SET  GRP-IS-FIRST           TO FALSE.
033900           PERFORM E40-ADD-MEMBER THRU E49-EXIT-ADD.
034000
034100       E29-EXIT-OPEN.
034200           EXIT.
034300
034400       E40-ADD-MEMBER.
034500
034600           IF  GRP-MEMBER-COUNT < 200
034700               ADD  1                  TO GRP-MEMBER-COUNT
034800               MOVE GRP-MEMBER-COUNT   TO SUB
034900               MOVE SRT-WORK-IX        TO GRP-IX(SUB)
035000               MOVE SRT-MTIME          TO GRP-MTIME(SUB)
035100               MOVE SRT-PATH-LEN       TO GRP-PATH-LEN(SUB)
035200               MOVE SRT-PATH           TO GRP-PATH(SUB)
035300           END-IF.
035400
035500       E49-EXIT-ADD.
035600           EXIT.
035700
035800      * a group with two or more members is an exact-duplicate group;
035900      * pick the master (min mtime, then shortest path), renumber the
036000      * rest ascending by path, and write the results back into the
036100      * in-memory work table by subscript
036200       E30-CLOSE-GROUP.
036300
036400           IF  GRP-MEMBER-COUNT < 2
036500               GO TO E39-EXIT-CLOSE
036600           END-IF.
036700
036800           ADD  1                      TO GRP-BUCKET-SEQ.
036900           MOVE GRP-BUCKET-SEQ          TO GRP-SEQ-EDIT.
037000           STRING 'dup_'                  DELIMITED BY SIZE
037100                  GRP-PREV-HASH           DELIMITED BY SIZE
037200                  '_'                     DELIMITED BY SIZE
037300                  GRP-SEQ-EDIT            DELIMITED BY SIZE
037400               INTO GRP-ID-TEXT.
037500
037600           MOVE 1                       TO GRP-MASTER-SUB.
037700           PERFORM VARYING SUB FROM 2 BY 1
037800                      UNTIL SUB > GRP-MEMBER-COUNT
037900               IF  GRP-MTIME(SUB) < GRP-MTIME(GRP-MASTER-SUB)
038000               OR (GRP-MTIME(SUB) = GRP-MTIME(GRP-MASTER-SUB)
038100                   AND GRP-PATH-LEN(SUB) < GRP-PATH-LEN(GRP-MASTER-SUB))
038200                   MOVE SUB             TO GRP-MASTER-SUB
038300               END-IF
038400           END-PERFORM.
038500
038600           IF  GRP-MASTER-SUB NOT = 1
038700               MOVE GRP-IX(1)           TO GRP-SWAP-TEMP
038800               MOVE GRP-IX(GRP-MASTER-SUB) TO GRP-IX(1)
038900               MOVE GRP-SWAP-TEMP       TO GRP-IX(GRP-MASTER-SUB)
039000               MOVE GRP-MTIME(1)        TO GRP-SWAP-TEMP
039100               MOVE GRP-MTIME(GRP-MASTER-SUB) TO GRP-MTIME(1)
039200               MOVE GRP-SWAP-TEMP       TO GRP-MTIME(GRP-MASTER-SUB)
039300               MOVE GRP-PATH-LEN(1)     TO GRP-SWAP-TEMP
039400               MOVE GRP-PATH-LEN(GRP-MASTER-SUB) TO GRP-PATH-LEN(1)
039500               MOVE GRP-SWAP-TEMP       TO GRP-PATH-LEN(GRP-MASTER-SUB)
039600               MOVE GRP-PATH(1)         TO WS-WORK-WORD
039700               MOVE GRP-PATH(GRP-MASTER-SUB) TO GRP-PATH(1)
039800               MOVE WS-WORK-WORD        TO GRP-PATH(GRP-MASTER-SUB)
039900           END-IF.
040000
040100      * members 2..N are already in ascending path order from the
040200      * sort key, so a straight ascending bubble over that range is
040300      * enough to keep them ordered once the master is swapped to slot 1
040400           COMPUTE GRP-LAST-MEMBER = GRP-MEMBER-COUNT - 1.
040500           PERFORM VARYING SUB FROM 2 BY 1
040600                      UNTIL SUB > GRP-LAST-MEMBER
040700               COMPUTE GRP-NEXT-MEMBER = SUB + 1
040800               PERFORM VARYING SUB2 FROM GRP-NEXT-MEMBER BY 1
040900                          UNTIL SUB2 > GRP-MEMBER-COUNT
041000                   IF  GRP-PATH(SUB2) < GRP-PATH(SUB)
041100                       MOVE GRP-IX(SUB)      TO GRP-SWAP-TEMP
041200                       MOVE GRP-IX(SUB2)     TO GRP-IX(SUB)
041300                       MOVE GRP-SWAP-TEMP    TO GRP-IX(SUB2)
041400                       MOVE GRP-PATH(SUB)    TO WS-WORK-WORD
041500                       MOVE GRP-PATH(SUB2)   TO GRP-PATH(SUB)
041600                       MOVE WS-WORK-WORD     TO GRP-PATH(SUB2)
041700                   END-IF
041800               END-PERFORM
041900           END-PERFORM.
042000
042100           SET  FINV-IX                TO GRP-IX(1).
042200           MOVE 'exact_dup'             TO WE-DUP-TYPE(FINV-IX).
042300           MOVE GRP-ID-TEXT             TO WE-DUP-GROUP-ID(FINV-IX).
042400           MOVE 'V1'                    TO WE-DUP-RANK(FINV-IX).
042500           MOVE WE-PATH(FINV-IX)        TO WE-DUP-MASTER(FINV-IX).
042600
042700           PERFORM VARYING SUB FROM 2 BY 1
042800                      UNTIL SUB > GRP-MEMBER-COUNT
042900               SET  FINV-IX             TO GRP-IX(SUB)
043000               MOVE 'exact_dup'         TO WE-DUP-TYPE(FINV-IX)
043100               MOVE GRP-ID-TEXT         TO WE-DUP-GROUP-ID(FINV-IX)
043200               PERFORM E50-RANK-EDIT THRU E59-EXIT-RANK-EDIT
043300               MOVE GRP-PATH(1)         TO WE-DUP-MASTER(FINV-IX)
043400           END-PERFORM.
043500
043600       E39-EXIT-CLOSE.
043700           EXIT.
043800
043900      * build 'Vnn' rank text for member number SUB (V1 is the master,
044000      * already set above, so this is only ever called for SUB >= 2)
044100       E50-RANK-EDIT.
044200
044300           MOVE SPACES                 TO WE-DUP-RANK(FINV-IX).
044400           MOVE 'V'                    TO WE-DUP-RANK(FINV-IX)(1:1).
044500           COMPUTE GRP-SEQ-EDIT = SUB - 1.
044600           IF  GRP-SEQ-EDIT < 10
044700               MOVE GRP-SEQ-EDIT(3:1)   TO WE-DUP-RANK(FINV-IX)(2:1)
044800           ELSE
044900               MOVE GRP-SEQ-EDIT(2:2)   TO WE-DUP-RANK(FINV-IX)(2:2)
045000           END-IF.
045100
045200       E59-EXIT-RANK-EDIT.
045300           EXIT.
045400
045500      /*****************************************************************
045600      *    SIMHASH PASS -- ONE 64-BIT FINGERPRINT PER TEXT SAMPLE      *
045700      ******************************************************************
045800       G00-SIMHASH-PASS.
045900
046000           MOVE ZEROES                 TO ACC-BIT-TABLE.
046100           MOVE SPACES                 TO TOK-TABLE.
046200
046300           IF  WE-PROCESS-NO(FINV-IX)
046400           OR  WE-TEXT(FINV-IX) = SPACES
046500               MOVE SPACES              TO WE-SIMHASH(FINV-IX)
046600               GO TO G09-EXIT-SIMHASH
046700           END-IF.
046800
046900           UNSTRING WE-TEXT(FINV-IX) DELIMITED BY SPACE
047000               INTO TOK-WORD(1)  TOK-WORD(2)  TOK-WORD(3)  TOK-WORD(4)
047100                    TOK-WORD(5)  TOK-WORD(6)  TOK-WORD(7)  TOK-WORD(8)
047200                    TOK-WORD(9)  TOK-WORD(10) TOK-WORD(11) TOK-WORD(12)
047300                    TOK-WORD(13) TOK-WORD(14) TOK-WORD(15) TOK-WORD(16)
047400                    TOK-WORD(17) TOK-WORD(18) TOK-WORD(19) TOK-WORD(20)
047500                    TOK-WORD(21) TOK-WORD(22) TOK-WORD(23) TOK-WORD(24)
047600                    TOK-WORD(25) TOK-WORD(26) TOK-WORD(27) TOK-WORD(28)
047700                    TOK-WORD(29) TOK-WORD(30) TOK-WORD(31) TOK-WORD(32)
047800                    TOK-WORD(33) TOK-WORD(34) TOK-WORD(35) TOK-WORD(36)
047900                    TOK-WORD(37) TOK-WORD(38) TOK-WORD(39) TOK-WORD(40)
048000           END-UNSTRING.
048100
048200           PERFORM VARYING TOK-SUB FROM 1 BY 1 UNTIL TOK-SUB > 40
048300               IF  TOK-WORD(TOK-SUB) NOT = SPACES
048400                   PERFORM G10-HASH-WORD THRU G19-EXIT-HASH
048500                   PERFORM G20-ACCUMULATE-BITS THRU G29-EXIT-ACC
048600               END-IF
048700           END-PERFORM.
048800
048900           PERFORM G30-SIGN-TO-BITSTRING THRU G39-EXIT-SIGN.
049000
049100       G09-EXIT-SIMHASH.
049200           EXIT.
049300
049400      * WORD-HASH-NUM = running polynomial hash of the token's
049500      * character values (digits/letters only score; anything else
049600      * scores 1), modulo a number comfortably inside a 64-bit range
049700       G10-HASH-WORD.
049800
049900           MOVE ZEROES                  TO WORD-HASH-NUM.
050000           MOVE 32                      TO WORD-LEN.
050100           PERFORM VARYING SUB FROM 32 BY -1
050200                      UNTIL SUB < 1
050300                         OR TOK-WORD(TOK-SUB)(SUB:1) NOT = SPACE
050400               MOVE SUB                 TO WORD-LEN
050500           END-PERFORM.
050600
050700           PERFORM VARYING CH-SUB FROM 1 BY 1 UNTIL CH-SUB > WORD-LEN
050800               MOVE TOK-WORD(TOK-SUB)(CH-SUB:1) TO WS-ONE-CHAR
050900               MOVE 1                   TO CH-VAL
051000               SET  ALPHA-IX            TO 1
051100               SEARCH ALL WS-ALPHA-ENTRY
051200                 WHEN WS-ALPHA-CHAR(ALPHA-IX) = WS-ONE-CHAR
051300                   MOVE WS-ALPHA-VALUE(ALPHA-IX) TO CH-VAL
051400               END-SEARCH
051500               COMPUTE WORD-HASH-NUM = WORD-HASH-NUM * 131 + CH-VAL
051600               DIVIDE WORD-HASH-NUM BY 999999937
051700                   GIVING WS-HASH-QUOT
051800                   REMAINDER WORD-HASH-NUM
051900           END-PERFORM.
052000
052100       G19-EXIT-HASH.
052200           EXIT.
052300
052400      * spread the hash's low-order bits across the 64 accumulators by
052500      * repeated division (no bitwise operators in this dialect)
052600       G20-ACCUMULATE-BITS.
052700
052800           MOVE WORD-HASH-NUM           TO WS-HASH-SPREAD.
052900           PERFORM VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 64
053000               IF  BIT-SUB > 30
053100                   MOVE WORD-HASH-NUM   TO WS-HASH-SPREAD
053200                   COMPUTE WS-HASH-SPREAD = WS-HASH-SPREAD * (BIT-SUB + 1)
053300               END-IF
053400               DIVIDE WS-HASH-SPREAD BY 2
053500                   GIVING WS-HASH-SPREAD
053600                   REMAINDER WS-HASH-BIT
053700               IF  WS-HASH-BIT = 1
053800                   ADD  1               TO ACC-BIT(BIT-SUB)
053900               ELSE
054000                   SUBTRACT 1           FROM ACC-BIT(BIT-SUB)
054100               END-IF
054200           END-PERFORM.
054300
054400       G29-EXIT-ACC.
054500           EXIT.
054600
054700       G30-SIGN-TO-BITSTRING.
054800
054900           MOVE SPACES                  TO WE-SIMHASH(FINV-IX).
055000           PERFORM VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 64
055100               IF  ACC-BIT(BIT-SUB) >= ZERO
055200                   MOVE '1'             TO WE-SIMHASH(FINV-IX)(BIT-SUB:1)
055300               ELSE
055400                   MOVE '0'             TO WE-SIMHASH(FINV-IX)(BIT-SUB:1)
055500               END-IF
055600           END-PERFORM.
055700
055800       G39-EXIT-SIGN.
055900           EXIT.
056000
056100      /*****************************************************************
056200      *    NEAR-DUPLICATE PASS -- PAIRWISE HAMMING DISTANCE,            *
056300      *    TRANSITIVE CLUSTERING OF LINKED PAIRS INTO ONE GROUP         *
056400      ******************************************************************
056500       F00-NEAR-DUP-PASS.
056600
056700      * exact-dup members are already quarantined under their own
056800      * group id -- they do not re-enter the near-dup pool even if the
056900      * text happens to score high against a neighbor
057000           PERFORM VARYING FINV-IX FROM 1 BY 1
057100                      UNTIL FINV-IX > FINV-ENTRY-COUNT
057200               IF  WE-PROCESS-YES(FINV-IX)
057300               AND WE-SIMHASH(FINV-IX) NOT = SPACES
057400               AND WE-DUP-TYPE(FINV-IX) NOT = 'exact_dup'
057500                   COMPUTE NDP-NEXT-MEMBER = FINV-IX + 1
057600                   PERFORM VARYING SUB2 FROM NDP-NEXT-MEMBER BY 1
057700                              UNTIL SUB2 > FINV-ENTRY-COUNT
057800                       IF  WE-PROCESS-YES(SUB2)
057900                       AND WE-SIMHASH(SUB2) NOT = SPACES
058000                       AND WE-DUP-TYPE(SUB2) NOT = 'exact_dup'
058100                           PERFORM F10-COMPARE-PAIR THRU F19-EXIT-PAIR
058200                       END-IF
058300                   END-PERFORM
058400               END-IF
058500           END-PERFORM.
058600
058700       F09-EXIT-NEARDUP.
058800           EXIT.
058900
059000      * hamming distance between the two 64-char bit strings, then
059100      * similarity = 1 - distance/64; 0.85 is the cutoff the dup-review
059200      * desk settled on back when this pass was added (TKT-30407)
059300       F10-COMPARE-PAIR.
059400
059500           MOVE ZEROES                  TO HAMMING-COUNT.
059600           PERFORM VARYING BIT-SUB FROM 1 BY 1 UNTIL BIT-SUB > 64
059700               IF  WE-SIMHASH(FINV-IX)(BIT-SUB:1) NOT =
059800                   WE-SIMHASH(SUB2)(BIT-SUB:1)
059900                   ADD  1               TO HAMMING-COUNT
060000               END-IF
060100           END-PERFORM.
060200
060300           COMPUTE SIMHASH-SCORE3 ROUNDED =
060400                   1 - (HAMMING-COUNT / 64).
060500
060600           IF  SIMHASH-SCORE3 >= 0.850
060700               PERFORM F20-LINK-NEAR-DUP THRU F29-EXIT-LINK
060800           END-IF.
060900
061000       F19-EXIT-PAIR.
061100           EXIT.
061200
061300      * four ways a scoring pair can land: neither side is in a group
061400      * yet (open a new one), one side already has a group (pull the
061500      * other one in), or both sides already belong to two different
061600      * groups (the later pair just proved they are really one cluster,
061700      * so fold the newer group number into the older one).  ANY of
061800      * the four leaves the group's ranks to be walked fresh by
061900      * F40-CLOSE-RANKS so V1, V2, V3... always come out gap-free
062000       F20-LINK-NEAR-DUP.
062100
062200           EVALUATE TRUE
062300               WHEN WE-DUP-TYPE(FINV-IX) = 'near_dup'
062400               AND  WE-DUP-TYPE(SUB2)    = 'near_dup'
062500                   IF  WE-DUP-GROUP-ID(FINV-IX) NOT = WE-DUP-GROUP-ID(SUB2)
062600                       MOVE WE-DUP-GROUP-ID(SUB2)    TO NDP-GROUP-ID-OLD
062700                       MOVE WE-DUP-GROUP-ID(FINV-IX) TO NDP-GROUP-ID-NEW
062800                       PERFORM F30-RELINK-GROUP THRU F39-EXIT-RELINK
062900                   END-IF
063000               WHEN WE-DUP-TYPE(FINV-IX) = 'near_dup'
063100                   MOVE 'near_dup'               TO WE-DUP-TYPE(SUB2)
063200                   MOVE WE-DUP-GROUP-ID(FINV-IX) TO WE-DUP-GROUP-ID(SUB2)
063300               WHEN WE-DUP-TYPE(SUB2) = 'near_dup'
063400                   MOVE 'near_dup'               TO WE-DUP-TYPE(FINV-IX)
063500                   MOVE WE-DUP-GROUP-ID(SUB2)    TO WE-DUP-GROUP-ID(FINV-IX)
063600               WHEN OTHER
063700                   ADD  1                        TO NDP-GROUP-SEQ
063800                   MOVE NDP-GROUP-SEQ            TO NDP-SEQ-EDIT
063900                   MOVE SPACES                   TO NDP-GROUP-ID-NEW
064000                   STRING 'ndup_'                  DELIMITED BY SIZE
064100                          WE-HASH8(FINV-IX)        DELIMITED BY SIZE
064200                          '_'                      DELIMITED BY SIZE
064300                          NDP-SEQ-EDIT             DELIMITED BY SIZE
064400                       INTO NDP-GROUP-ID-NEW
064500                   END-STRING
064600                   MOVE 'near_dup'               TO WE-DUP-TYPE(FINV-IX)
064700                   MOVE NDP-GROUP-ID-NEW         TO WE-DUP-GROUP-ID(FINV-IX)
064800                   MOVE 'near_dup'               TO WE-DUP-TYPE(SUB2)
064900                   MOVE NDP-GROUP-ID-NEW         TO WE-DUP-GROUP-ID(SUB2)
065000           END-EVALUATE.
065100
065200           MOVE WE-DUP-GROUP-ID(FINV-IX)         TO NDP-GROUP-ID-NEW.
065300           PERFORM F40-CLOSE-RANKS THRU F49-EXIT-RANKS.
065400
065500       F29-EXIT-LINK.
065600           EXIT.
065700
065800      * a later pair ties two already-open near-dup groups together --
065900      * repoint every member still carrying the newer (higher-sequence)
066000      * group id over to the older one before the ranks are recomputed
066100       F30-RELINK-GROUP.
066200
066300           PERFORM VARYING NDP-RELINK-SUB FROM 1 BY 1
066400                      UNTIL NDP-RELINK-SUB > FINV-ENTRY-COUNT
066500               IF  WE-DUP-TYPE(NDP-RELINK-SUB) = 'near_dup'
066600               AND WE-DUP-GROUP-ID(NDP-RELINK-SUB) = NDP-GROUP-ID-OLD
066700                   MOVE NDP-GROUP-ID-NEW TO WE-DUP-GROUP-ID(NDP-RELINK-SUB)
066800               END-IF
066900           END-PERFORM.
067000
067100       F39-EXIT-RELINK.
067200           EXIT.
067300
067400      * walk the whole work table and renumber every member of this one
067500      * group V1, V2, V3... in table order; V1's path also becomes the
067600      * group's reference copy, the same role GRP-PATH(1) plays for an
067700      * exact-dup group, carried here in WE-DUP-MASTER
067800       F40-CLOSE-RANKS.
067900
068000           MOVE ZEROES                  TO NDP-RANK-SEQ.
068100           PERFORM VARYING NDP-RELINK-SUB FROM 1 BY 1
068200                      UNTIL NDP-RELINK-SUB > FINV-ENTRY-COUNT
068300               IF  WE-DUP-TYPE(NDP-RELINK-SUB) = 'near_dup'
068400               AND WE-DUP-GROUP-ID(NDP-RELINK-SUB) = NDP-GROUP-ID-NEW
068500                   ADD  1                TO NDP-RANK-SEQ
068600                   IF  NDP-RANK-SEQ = 1
068700                       MOVE WE-PATH(NDP-RELINK-SUB) TO NDP-MASTER-PATH
068800                   END-IF
068900                   PERFORM F50-RANK-EDIT THRU F59-EXIT-RANK-EDIT
069000                   MOVE NDP-MASTER-PATH  TO WE-DUP-MASTER(NDP-RELINK-SUB)
069100               END-IF
069200           END-PERFORM.
069300
069400       F49-EXIT-RANKS.
069500           EXIT.
069600
069700      * build 'Vnn' rank text for member NDP-RELINK-SUB from NDP-RANK-SEQ
069800       F50-RANK-EDIT.
069900
070000           MOVE NDP-RANK-SEQ             TO NDP-RANK-EDIT.
070100           MOVE SPACES                  TO WE-DUP-RANK(NDP-RELINK-SUB).
070200           MOVE 'V'                     TO WE-DUP-RANK(NDP-RELINK-SUB)(1:1).
070300           IF  NDP-RANK-SEQ < 10
070400               MOVE NDP-RANK-EDIT(3:1)   TO WE-DUP-RANK(NDP-RELINK-SUB)(2:1)
070500           ELSE
070600               MOVE NDP-RANK-EDIT(2:2)   TO WE-DUP-RANK(NDP-RELINK-SUB)(2:2)
070700           END-IF.
070800
070900       F59-EXIT-RANK-EDIT.
071000           EXIT.
071100
