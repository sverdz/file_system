000100      ******************************************************************
000200      *                                                                *
000300      *    IDENTIFICATION DIVISION                                     *
000400      *                                                                *
000500      ******************************************************************
000600       IDENTIFICATION DIVISION.
000700
000800       PROGRAM-ID.    RENMAN.
000900       AUTHOR.        DAVE L CLARK I.
001000       DATE-WRITTEN.  OCTOBER 1992.
001100       DATE-COMPILED.
001200       INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300       SECURITY.      BATCH.
001400      *REMARKS.       CALLED ONCE BY FINVBAT WITH THE WHOLE WORK TABLE.
001500      *               BUILDS THE NEW NAME FOR EACH RENAME CANDIDATE IN
001600      *               ASCENDING PATH ORDER, RESOLVING PER-DIRECTORY
001700      *               COLLISIONS AS IT GOES.
001800
001900      * CHANGE HISTORY ------------------------------------------------
002000      * 10/23/1992 DLC ORIGINAL PROGRAM.  RENAME-PLAN LOGIC FOLLOWS THE
002100      *                 OLD AGING-PASS SHAPE -- ONE BIG TABLE WALK,
002200      *                 ONE SWITCH PER OUTCOME.
002300      * 04/02/1993 DLC  ADDED THE 20-CHAR STEM CAP AND COLLISION RETRY.
002400      * 06/21/1996 RTM  TKT-12004 - SEE FINVBAT SAME-DATE ENTRY.
002500      * 01/08/1999 RTM  TKT-19901 - Y2K: WORK-AGED-STYLE 2-DIGIT YEAR
002600      *                 FIELDS REMOVED FROM THIS PROGRAM; DATE COMPONENT
002700      *                 NOW CARRIES THE FULL 4-DIGIT CENTURY THROUGHOUT.
002800      * 09/09/2005 KMH  TKT-29981 - ADDED THE LEGACY TEMPLATE NAME FORM
002900      *                 FOR SHOPS STILL RUNNING THE OLD CSV TOOL.
003000      * 07/30/2007 KMH  TKT-34410 - COLLISION TABLE RAISED TO 2000 ROWS.
003100      * END OF HISTORY ------------------------------------------------
003200
003300      /*****************************************************************
003400      *                                                                *
003500      *    ENVIRONMENT DIVISION                                        *
003600      *                                                                *
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900
004000      ******************************************************************
004100      *    CONFIGURATION SECTION                                       *
004200      ******************************************************************
004300       CONFIGURATION SECTION.
004400
004500       SOURCE-COMPUTER. IBM-2086-A04-140.
004600       OBJECT-COMPUTER. IBM-2086-A04-140.
004700
004800       SPECIAL-NAMES.
004900           SYSLST IS PRINTER.
005000
005100      /*****************************************************************
005200      *                                                                *
005300      *    DATA DIVISION                                               *
005400      *                                                                *
005500      ******************************************************************
005600       DATA DIVISION.
005700
005800      ******************************************************************
005900      *    WORKING-STORAGE SECTION                                     *
006000      ******************************************************************
006100       WORKING-STORAGE SECTION.
006200
006300       01  WS-FIELDS.
006400         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
006500         03  THIS-PGM                  PIC  X(08)   VALUE 'RENMAN'.
006600         03  SUB                       PIC S9(4)    BINARY VALUE ZEROES.
006700         03  SUB2                      PIC S9(4)    BINARY VALUE ZEROES.
006800         03  CH-SUB                    PIC S9(4)    BINARY VALUE ZEROES.
006900         03  RN-LOW-SUB                PIC S9(4)    BINARY VALUE ZEROES.
007000         03  RN-SWAP-TEMP              PIC S9(4)    BINARY VALUE ZEROES.
007100         03  RN-ATTEMPT                PIC S9(4)    BINARY VALUE ZEROES.
007200         03  RN-ASSIGNED-COUNT         PIC S9(4)    BINARY VALUE ZEROES.
007300         03  RN-MAX-CAT-LEN            PIC S9(3)    BINARY VALUE ZEROES.
007400         03  RN-COLLISION-SWITCH       PIC  X(01)   VALUE 'N'.
007500           88  RN-IS-COLLISION                     VALUE 'Y'.
007600           88  RN-NO-COLLISION                     VALUE 'N'.
007700
007800      * path-ascending index into FINV-WORK-TABLE, built the same way
007900      * as FINVBAT's category index -- a small selection-sort pass
008000       01  PATH-INDEX-TABLE.
008100         03  PATH-INDEX OCCURS 2000 TIMES PIC S9(4) BINARY.
008200
008300      * one row per name already handed out this run, so later entries
008400      * in the same directory can be checked for a collision
008500       01  ASSIGNED-NAME-TABLE.
008600         03  ASSIGNED-ENTRY OCCURS 2000 TIMES.
008700           05  ASSIGNED-DIR            PIC  X(80).
008800           05  ASSIGNED-NAME            PIC  X(40).
008900
009000      * single-field overlay of the table above -- lets the collision
009100      * check compare directory+name in one shot instead of two
009200       01  ASSIGNED-KEY-TABLE REDEFINES ASSIGNED-NAME-TABLE.
009300         03  ASSIGNED-KEY OCCURS 2000 TIMES PIC X(120).
009400
009500       01  WS-COMPARE-KEY.
009600         03  WS-COMPARE-DIR            PIC  X(80).
009700         03  WS-COMPARE-NAME           PIC  X(40).
009800
009900       01  WS-DATE-8                   PIC  9(08).
010000       01  WS-DATE-8-PARTS REDEFINES WS-DATE-8.
010100         03  WS-D8-YEAR               PIC  9(04).
010200         03  WS-D8-MONTH              PIC  9(02).
010300         03  WS-D8-DAY                PIC  9(02).
010400
010500       01  WE-DATE-DOC-SCRATCH         PIC  X(10).
010600       01  WE-DATE-DOC-BREAKOUT REDEFINES WE-DATE-DOC-SCRATCH.
010700         03  WDD-YEAR                 PIC  X(04).
010800         03  WDD-SEP1                 PIC  X(01).
010900         03  WDD-MONTH                PIC  X(02).
011000         03  WDD-SEP2                 PIC  X(01).
011100         03  WDD-DAY                  PIC  X(02).
011200
011300       01  WS-SUFFIX-AREA.
011400         03  WS-SUFFIX-IX              PIC S9(4)    BINARY VALUE ZEROES.
011500         03  WS-SUFFIX-TEXT           PIC  X(04)   VALUE SPACES.
011600         03  WS-SUFFIX-LEN             PIC S9(2)    BINARY VALUE ZEROES.
011700         03  WS-SUFFIX-NUM             PIC  9(04)   VALUE ZEROES.
011800         03  WS-SUFFIX-SHIFT-TEMP      PIC  X(04)   VALUE SPACES.
011900
012000       01  LETTERS-AZ   PIC  X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
012100
012200      * category sanitize scratch -- raw category copied in, cleaned
012300      * characters built back out one at a time
012400       01  WS-CAT-RAW                  PIC  X(20).
012500       01  WS-CAT-CLEAN                PIC  X(20).
012600       01  WS-CAT-CLEAN-LEN            PIC S9(2)    BINARY VALUE ZEROES.
012700       01  WS-ONE-CHAR                 PIC  X(01).
012800
012900      * legacy-template scratch (UPSI-1 LEGACY-TEMPLATE mode)
013000       01  WS-LEGACY-AREA.
013100         03  WS-LEG-CLASS              PIC  X(20)   VALUE SPACES.
013200         03  WS-LEG-SHORT-NAME          PIC  X(10)   VALUE SPACES.
013300         03  WS-LEG-VERSION             PIC  X(04)   VALUE 'v1'.
013400         03  WS-LEG-VERSION-NUM         PIC S9(4)    BINARY VALUE ZEROES.
013500         03  WS-LEG-VERSION-EDIT        PIC  9(03).
013600         03  WS-LEG-ATTEMPT             PIC S9(4)    BINARY VALUE ZEROES.
013700
013800      /*****************************************************************
013900      *    LINKAGE SECTION -- WHOLE WORK TABLE PASSED BY REFERENCE     *
014000      ******************************************************************
014100       LINKAGE SECTION.
014200
014300       COPY FINVWRK.
014400
014500      /*****************************************************************
014600      *                                                                *
014700      *    PROCEDURE DIVISION                                          *
014800      *                                                                *
014900      ******************************************************************
015000       PROCEDURE DIVISION USING FINV-CONTROL FINV-WORK-TABLE.
015100
015200      ******************************************************************
015300      *    MAINLINE ROUTINE                                            *
015400      ******************************************************************
015500       A00-MAINLINE-ROUTINE.
015600
015700           PERFORM B05-BUILD-PATH-INDEX THRU B09-EXIT-INDEX.
015800
015900           MOVE ZEROES                 TO RN-ASSIGNED-COUNT.
016000
016100           PERFORM VARYING SUB FROM 1 BY 1
016200                      UNTIL SUB > FINV-ENTRY-COUNT
016300               SET  FINV-IX             TO PATH-INDEX(SUB)
016400               IF  WE-PROCESS-YES(FINV-IX)
016500      * duplicate-desk rule TKT-34512 -- only the V1 (master) copy of
016600      * an exact-dup group is a rename candidate; V2 and up ride through
016700      * on the name they already have and fall out to quarantine in
016800      * the sort pass, so this entry gets no new name at all
016900                   IF  WE-DUP-TYPE(FINV-IX) = 'exact_dup'
017000                   AND WE-DUP-RANK(FINV-IX) NOT = 'V1'
017100                       MOVE 'skipped'    TO WE-RENAME-STATUS(FINV-IX)
017200                   ELSE
017300                       IF  FINV-LEGACY-YES
017400                           PERFORM C00-LEGACY-TEMPLATE-NAME
017500                                   THRU C09-EXIT-LEGACY
017600                       ELSE
017700                           PERFORM B10-BUILD-DATE-COMPONENT
017800                                   THRU B19-EXIT-DATE
017900                           PERFORM B20-SANITIZE-CATEGORY
018000                                   THRU B29-EXIT-SANITIZE
018100                           MOVE ZEROES       TO WS-SUFFIX-IX
018200                           PERFORM B40-ASSEMBLE-NAME THRU B49-EXIT-ASSEMBLE
018300                           PERFORM B50-RESOLVE-COLLISION
018400                                   THRU B59-EXIT-COLLISION
018500                       END-IF
018600                       PERFORM B60-RECORD-ASSIGNMENT THRU B69-EXIT-RECORD
018700                       IF  FINV-MODE-COMMIT
018800                           MOVE 'success'    TO WE-RENAME-STATUS(FINV-IX)
018900                       ELSE
019000                           MOVE 'skipped'    TO WE-RENAME-STATUS(FINV-IX)
019100                       END-IF
019200                   END-IF
019300               END-IF
019400           END-PERFORM.
019500
019600           GOBACK.
019700
019800      /*****************************************************************
019900      *    BUILD THE ASCENDING-PATH INDEX (SELECTION SORT)             *
020000      ******************************************************************
020100       B05-BUILD-PATH-INDEX.
020200
020300           PERFORM VARYING SUB FROM 1 BY 1
020400                      UNTIL SUB > FINV-ENTRY-COUNT
020500               MOVE SUB                 TO PATH-INDEX(SUB)
020600           END-PERFORM.
020700
020800           PERFORM VARYING SUB FROM 1 BY 1
020900                      UNTIL SUB > FINV-ENTRY-COUNT - 1
021000               MOVE SUB                 TO RN-LOW-SUB
021100               PERFORM VARYING SUB2 FROM SUB + 1 BY 1
021200                          UNTIL SUB2 > FINV-ENTRY-COUNT
021300                   IF  WE-PATH(PATH-INDEX(SUB2)) <
021400                       WE-PATH(PATH-INDEX(RN-LOW-SUB))
021500                       MOVE SUB2         TO RN-LOW-SUB
021600                   END-IF
021700               END-PERFORM
021800               IF  RN-LOW-SUB NOT = SUB
021900                   MOVE PATH-INDEX(SUB)      TO RN-SWAP-TEMP
022000                   MOVE PATH-INDEX(RN-LOW-SUB) TO PATH-INDEX(SUB)
022100                   MOVE RN-SWAP-TEMP          TO PATH-INDEX(RN-LOW-SUB)
022200               END-IF
022300           END-PERFORM.
022400
022500       B09-EXIT-INDEX.
022600           EXIT.
022700
022800      /*****************************************************************
022900      *    DATE COMPONENT -- DOC DATE IF PRESENT, ELSE FILE MTIME      *
023000      ******************************************************************
023100       B10-BUILD-DATE-COMPONENT.
023200
023300           IF  WE-DATE-DOC(FINV-IX) = SPACES
023400               MOVE WE-MTIME-DATE(FINV-IX) TO WS-DATE-8
023500           ELSE
023600               MOVE WE-DATE-DOC(FINV-IX)   TO WE-DATE-DOC-SCRATCH
023700               MOVE WDD-YEAR               TO WS-D8-YEAR
023800               MOVE WDD-MONTH               TO WS-D8-MONTH
023900               MOVE WDD-DAY                 TO WS-D8-DAY
024000           END-IF.
024100
024200       B19-EXIT-DATE.
024300           EXIT.
024400
024500      /*****************************************************************
024600      *    SANITIZE CATEGORY -- [A-Za-z0-9_-] ONLY, COLLAPSE, TRIM     *
024700      ******************************************************************
024800       B20-SANITIZE-CATEGORY.
024900
025000           MOVE WE-CATEGORY(FINV-IX)    TO WS-CAT-RAW.
025100           MOVE SPACES                  TO WS-CAT-CLEAN.
025200           MOVE ZEROES                  TO WS-CAT-CLEAN-LEN.
025300
025400           PERFORM VARYING CH-SUB FROM 1 BY 1 UNTIL CH-SUB > 20
025500               MOVE WS-CAT-RAW(CH-SUB:1) TO WS-ONE-CHAR
025600               IF  (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
025700               OR  (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
025800               OR  (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
025900                   ADD  1                TO WS-CAT-CLEAN-LEN
026000                   MOVE WS-ONE-CHAR      TO WS-CAT-CLEAN(WS-CAT-CLEAN-LEN:1)
026100               ELSE
026200                   IF  WS-ONE-CHAR = '-' OR WS-ONE-CHAR = '_'
026300                       IF  WS-CAT-CLEAN-LEN > ZERO
026400                       AND WS-CAT-CLEAN(WS-CAT-CLEAN-LEN:1) NOT = '_'
026500                           ADD  1        TO WS-CAT-CLEAN-LEN
026600                           MOVE '_'      TO WS-CAT-CLEAN(WS-CAT-CLEAN-LEN:1)
026700                       END-IF
026800                   END-IF
026900               END-IF
027000           END-PERFORM.
027100
027200           PERFORM VARYING WS-CAT-CLEAN-LEN FROM WS-CAT-CLEAN-LEN BY -1
027300                      UNTIL WS-CAT-CLEAN-LEN < 1
027400                         OR WS-CAT-CLEAN(WS-CAT-CLEAN-LEN:1) NOT = '_'
027500               CONTINUE
027600           END-PERFORM.
027700
027800           IF  WS-CAT-CLEAN-LEN = ZERO
027900               MOVE 'doc'                TO WS-CAT-CLEAN
028000               MOVE 3                    TO WS-CAT-CLEAN-LEN
028100           END-IF.
028200
028300       B29-EXIT-SANITIZE.
028400           EXIT.
028500
028600      /*****************************************************************
028700      *    BUILD SUFFIX TEXT FROM WS-SUFFIX-IX (0=A ... 25=Z, 26=1...) *
028800      ******************************************************************
028900       B30-BUILD-SUFFIX.
029000
029100           IF  WS-SUFFIX-IX < 26
029200               MOVE SPACES               TO WS-SUFFIX-TEXT
029300               COMPUTE CH-SUB = WS-SUFFIX-IX + 1
029400               MOVE LETTERS-AZ(CH-SUB:1) TO WS-SUFFIX-TEXT(1:1)
029500               MOVE 1                    TO WS-SUFFIX-LEN
029600           ELSE
029700               COMPUTE WS-SUFFIX-NUM = WS-SUFFIX-IX - 25
029800               MOVE SPACES               TO WS-SUFFIX-TEXT
029900               MOVE WS-SUFFIX-NUM        TO WS-SUFFIX-TEXT(1:4)
030000               MOVE ZEROES               TO WS-SUFFIX-LEN
030100               PERFORM VARYING CH-SUB FROM 1 BY 1 UNTIL CH-SUB > 4
030200                   IF  WS-SUFFIX-TEXT(CH-SUB:1) NOT = '0'
030300                   OR  WS-SUFFIX-LEN > ZERO
030400                       ADD  1            TO WS-SUFFIX-LEN
030500                   END-IF
030600               END-PERFORM
030700               IF  WS-SUFFIX-LEN = ZERO
030800                   MOVE 1                TO WS-SUFFIX-LEN
030900               END-IF
031000               MOVE WS-SUFFIX-TEXT       TO WS-SUFFIX-SHIFT-TEMP
031100               COMPUTE CH-SUB = 5 - WS-SUFFIX-LEN
031200               MOVE SPACES               TO WS-SUFFIX-TEXT
031300               MOVE WS-SUFFIX-SHIFT-TEMP(CH-SUB:WS-SUFFIX-LEN)
031400                                         TO WS-SUFFIX-TEXT(1:WS-SUFFIX-LEN)
031500           END-IF.
031600
031700       B39-EXIT-SUFFIX.
031800           EXIT.
031900
032000      /*****************************************************************
032100      *    ASSEMBLE DATE_CATEGORY_SUFFIX, CAPPED AT 20 CHARS           *
032200      ******************************************************************
032300       B40-ASSEMBLE-NAME.
032400
032500           PERFORM B30-BUILD-SUFFIX THRU B39-EXIT-SUFFIX.
032600
032700           COMPUTE RN-MAX-CAT-LEN = 10 - WS-SUFFIX-LEN.
032800           IF  RN-MAX-CAT-LEN < 1
032900               MOVE 1                    TO RN-MAX-CAT-LEN
033000           END-IF.
033100
033200           IF  WS-CAT-CLEAN-LEN > RN-MAX-CAT-LEN
033300               IF  RN-MAX-CAT-LEN < 1
033400                   MOVE 'd'              TO WS-CAT-CLEAN
033500                   MOVE 1                TO WS-CAT-CLEAN-LEN
033600               ELSE
033700                   MOVE RN-MAX-CAT-LEN   TO WS-CAT-CLEAN-LEN
033800               END-IF
033900           END-IF.
034000
034100           MOVE SPACES                  TO WE-NAME-NEW(FINV-IX).
034200           STRING WS-DATE-8             DELIMITED BY SIZE
034300                  '_'                   DELIMITED BY SIZE
034400                  WS-CAT-CLEAN(1:WS-CAT-CLEAN-LEN) DELIMITED BY SIZE
034500                  '_'                   DELIMITED BY SIZE
034600                  WS-SUFFIX-TEXT(1:WS-SUFFIX-LEN)  DELIMITED BY SIZE
034700               INTO WE-NAME-NEW(FINV-IX).
034800
034900       B49-EXIT-ASSEMBLE.
035000           EXIT.
035100
035200      /*****************************************************************
035300      *    COLLISION CHECK/RETRY AGAINST NAMES ALREADY GIVEN OUT       *
035400      ******************************************************************
035500       B50-RESOLVE-COLLISION.
035600
035700           MOVE ZEROES                  TO RN-ATTEMPT.
035800           MOVE 'N'                     TO WE-COLLISION(FINV-IX).
035900
036000           PERFORM B55-CHECK-COLLISION THRU B57-EXIT-CHECK.
036100
036200           PERFORM WITH TEST AFTER
036300                   VARYING RN-ATTEMPT FROM 1 BY 1
036400                     UNTIL RN-ATTEMPT >= 1000
036500                        OR RN-NO-COLLISION
036600               MOVE 'Y'                  TO WE-COLLISION(FINV-IX)
036700               ADD  1                    TO WS-SUFFIX-IX
036800               PERFORM B40-ASSEMBLE-NAME THRU B49-EXIT-ASSEMBLE
036900               PERFORM B55-CHECK-COLLISION THRU B57-EXIT-CHECK
037000           END-PERFORM.
037100
037200       B59-EXIT-COLLISION.
037300           EXIT.
037400
037500      * does WE-DIR/WE-NAME-NEW already appear in ASSIGNED-NAME-TABLE
037600       B55-CHECK-COLLISION.
037700
037800           SET  RN-NO-COLLISION         TO TRUE.
037900           MOVE WE-DIR(FINV-IX)         TO WS-COMPARE-DIR.
038000           MOVE WE-NAME-NEW(FINV-IX)    TO WS-COMPARE-NAME.
038100           PERFORM VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > RN-ASSIGNED-COUNT
038200               IF  ASSIGNED-KEY(SUB2) = WS-COMPARE-KEY
038300                   SET  RN-IS-COLLISION  TO TRUE
038400               END-IF
038500           END-PERFORM.
038600
038700       B57-EXIT-CHECK.
038800           EXIT.
038900
039000      /*****************************************************************
039100      *    RECORD THE FINAL NAME SO LATER ENTRIES SEE IT               *
039200      ******************************************************************
039300       B60-RECORD-ASSIGNMENT.
039400
039500           IF  RN-ASSIGNED-COUNT < 2000
039600               ADD  1                   TO RN-ASSIGNED-COUNT
039700               MOVE WE-DIR(FINV-IX)      TO ASSIGNED-DIR(RN-ASSIGNED-COUNT)
039800               MOVE WE-NAME-NEW(FINV-IX) TO ASSIGNED-NAME(RN-ASSIGNED-COUNT)
039900           END-IF.
040000
040100       B69-EXIT-RECORD.
040200           EXIT.
040300
040400      /*****************************************************************
040500      *    LEGACY TEMPLATE NAME -- FICS-1 COMPATIBILITY FORM           *
040600      *    YYYY-MM-DD_Class_Short-name_vNN_hash8.ext                   *
040700      ******************************************************************
040800       C00-LEGACY-TEMPLATE-NAME.
040900
041000           IF  WE-DATE-DOC(FINV-IX) = SPACES
041100               MOVE WE-MTIME-DATE(FINV-IX) TO WS-DATE-8
041200               MOVE SPACES               TO WE-DATE-DOC-SCRATCH
041300               MOVE WS-D8-YEAR            TO WDD-YEAR
041400               MOVE '-'                   TO WDD-SEP1
041500               MOVE WS-D8-MONTH           TO WDD-MONTH
041600               MOVE '-'                   TO WDD-SEP2
041700               MOVE WS-D8-DAY              TO WDD-DAY
041800           ELSE
041900               MOVE WE-DATE-DOC(FINV-IX)   TO WE-DATE-DOC-SCRATCH
042000           END-IF.
042100
042200           PERFORM B20-SANITIZE-CATEGORY THRU B29-EXIT-SANITIZE.
042300           MOVE WS-CAT-CLEAN             TO WS-LEG-CLASS.
042400           INSPECT WS-LEG-CLASS(1:1) CONVERTING
042500               'abcdefghijklmnopqrstuvwxyz' TO
042600               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042700
042800           MOVE SPACES                   TO WS-LEG-SHORT-NAME.
042900           MOVE WE-NAME(FINV-IX)(1:10)   TO WS-LEG-SHORT-NAME.
043000           PERFORM C20-SANITIZE-SHORT-NAME THRU C29-EXIT-SHORT-SAN.
043100           PERFORM VARYING CH-SUB FROM 10 BY -1
043200                      UNTIL CH-SUB < 1
043300                         OR WS-LEG-SHORT-NAME(CH-SUB:1) NOT = SPACE
043400               CONTINUE
043500           END-PERFORM.
043600           IF  CH-SUB < 1
043700               MOVE 1                    TO CH-SUB
043800           END-IF.
043900
044000      * version starts at 1, same as the old workbook-tab scheme, and
044100      * climbs from there until C30's name is not already spoken for --
044200      * an exact-dup member's sibling copies naturally walk up through
044300      * v1, v2, v3... as each one collides with the last
044400           MOVE 1                        TO WS-LEG-VERSION-NUM.
044500
044600           MOVE ZEROES                   TO WS-LEG-ATTEMPT.
044700           PERFORM C30-BUILD-LEGACY-NAME THRU C39-EXIT-BUILD.
044800           PERFORM B55-CHECK-COLLISION THRU B57-EXIT-CHECK.
044900
045000           PERFORM WITH TEST AFTER
045100                   VARYING WS-LEG-ATTEMPT FROM 1 BY 1
045200                     UNTIL WS-LEG-ATTEMPT >= 1000
045300                        OR RN-NO-COLLISION
045400               MOVE 'Y'                  TO WE-COLLISION(FINV-IX)
045500               ADD  1                    TO WS-LEG-VERSION-NUM
045600               PERFORM C30-BUILD-LEGACY-NAME THRU C39-EXIT-BUILD
045700               PERFORM B55-CHECK-COLLISION THRU B57-EXIT-CHECK
045800           END-PERFORM.
045900
046000       C09-EXIT-LEGACY.
046100           EXIT.
046200
046300      * every invalid filesystem character the legacy spreadsheet era
046400      * could produce in a free-typed title gets squashed to underscore
046500      * before it ever reaches WE-NAME-NEW
046600       C20-SANITIZE-SHORT-NAME.
046700
046800           PERFORM VARYING CH-SUB FROM 1 BY 1 UNTIL CH-SUB > 10
046900               MOVE WS-LEG-SHORT-NAME(CH-SUB:1) TO WS-ONE-CHAR
047000               IF  WS-ONE-CHAR = '\' OR WS-ONE-CHAR = '/'
047100               OR  WS-ONE-CHAR = ':'  OR WS-ONE-CHAR = '*'
047200               OR  WS-ONE-CHAR = '?'  OR WS-ONE-CHAR = '"'
047300               OR  WS-ONE-CHAR = '<'  OR WS-ONE-CHAR = '>'
047400               OR  WS-ONE-CHAR = '|'
047500                   MOVE '_'              TO WS-LEG-SHORT-NAME(CH-SUB:1)
047600               END-IF
047700           END-PERFORM.
047800
047900       C29-EXIT-SHORT-SAN.
048000           EXIT.
048100
048200      * edit WS-LEG-VERSION-NUM into 'vNN' and restring the whole name
048300       C30-BUILD-LEGACY-NAME.
048400
048500           MOVE WS-LEG-VERSION-NUM       TO WS-LEG-VERSION-EDIT.
048600           MOVE SPACES                   TO WS-LEG-VERSION.
048700           MOVE 'v'                      TO WS-LEG-VERSION(1:1).
048800           IF  WS-LEG-VERSION-NUM < 10
048900               MOVE WS-LEG-VERSION-EDIT(3:1) TO WS-LEG-VERSION(2:1)
049000           ELSE
049100               MOVE WS-LEG-VERSION-EDIT(2:2) TO WS-LEG-VERSION(2:2)
049200           END-IF.
049300
049400           MOVE SPACES                   TO WE-NAME-NEW(FINV-IX).
049500           STRING WE-DATE-DOC-SCRATCH    DELIMITED BY SIZE
049600                  '_'                    DELIMITED BY SIZE
049700                  WS-LEG-CLASS(1:WS-CAT-CLEAN-LEN) DELIMITED BY SIZE
049800                  '_'                    DELIMITED BY SIZE
049900                  WS-LEG-SHORT-NAME(1:CH-SUB) DELIMITED BY SIZE
050000                  '_'                    DELIMITED BY SIZE
050100                  WS-LEG-VERSION         DELIMITED BY SPACE
050200                  '_'                    DELIMITED BY SIZE
050300                  WE-HASH8(FINV-IX)      DELIMITED BY SIZE
050400               INTO WE-NAME-NEW(FINV-IX).
050500
050600       C39-EXIT-BUILD.
050700           EXIT.
