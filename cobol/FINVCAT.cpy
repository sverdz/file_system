000100      ******************************************************************
000200      *    FINVCAT  --  FILE CATALOG INPUT RECORD (ONE PER CANDIDATE   *
000300      *                 FILE SUBMITTED TO THE INVENTORY RUN)           *
000400      *------------------------------------------------------------------
000500      * 07/09/1991 DLC ORIGINAL COPYBOOK FOR FICS-1 PROJECT.
000600      * 11/14/2023 RTM  TKT-55013 - WIDENED FM-TEXT SAMPLE TO 200 BYTES.
000700      *------------------------------------------------------------------
000800       01  FM-RECORD.
000900           05  FM-PATH                  PIC  X(120).
001000           05  FM-DIR                    PIC  X(80).
001100           05  FM-NAME                   PIC  X(40).
001200           05  FM-EXT                    PIC  X(10).
001300           05  FM-SIZE                   PIC  9(10).
001400           05  FM-MTIME-DATE             PIC  9(08).
001500           05  FM-HASH8                  PIC  X(08).
001600           05  FM-TEXT                   PIC  X(200).
001700           05  FM-TEXT-SOURCE            PIC  X(12).
001800             88  FM-SOURCE-PARSER                   VALUE 'parser'.
001900             88  FM-SOURCE-OCR                      VALUE 'ocr'.
002000             88  FM-SOURCE-UNSUPPORTED               VALUE 'unsupported'.
002100             88  FM-SOURCE-ERROR                     VALUE 'error'.
002200           05  FILLER                    PIC  X(12).
