000100      ******************************************************************
000200      *                                                                *
000300      *    IDENTIFICATION DIVISION                                     *
000400      *                                                                *
000500      ******************************************************************
000600       IDENTIFICATION DIVISION.
000700
000800       PROGRAM-ID.    SRTMAN.
000900       AUTHOR.        DAVE L CLARK.
001000       DATE-WRITTEN.  JAN 1994.
001100       DATE-COMPILED.
001200       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300       SECURITY.      BATCH.
001400      *REMARKS.       CALLED ONCE PER RENAME-PLANNED ENTRY BY FINVBAT.
001500      *               DERIVES THE TARGET SUBFOLDER FOR THE ACTIVE SORT
001600      *               STRATEGY, OR THE QUARANTINE PATH FOR DUPLICATES.
001700
001800      * CHANGE HISTORY ------------------------------------------------
001900      * 01/17/1994 DLC ORIGINAL PROGRAM.  STRATEGY TABLE FOLLOWS THE
002000      *                 SAME FLAT-TEXT-BLOCK-WITH-OCCURS-VIEW REDEFINES
002100      *                 HABIT THIS SHOP USES FOR ITS OTHER SMALL LOOKUP
002200      *                 TABLES.
002300      * 01/08/1999 RTM  TKT-19901 - Y2K: REVIEWED, NO 2-DIGIT YEAR
002400      *                 FIELDS IN THIS PROGRAM.  NO CHANGE.
002500      * 11/02/2001 RTM  TKT-24417 - ADDED THE NEAR-DUP QUARANTINE NAME
002600      *                 FORM ALONGSIDE THE EXACT-DUP ONE.
002700      * 07/30/2007 KMH  TKT-34410 - DROPPED THE OLD HARD-FAIL ON A
002800      *                 SUBFOLDER NAME COLLISION.  THIS PROGRAM HAS NO
002900      *                 FILE I/O TO TEST WHETHER THE TARGET NAME IS
003000      *                 ALREADY TAKEN, SO THE CALL NOW JUST FLAGS THE
003100      *                 ENTRY AS ROUTED; THE "_sorted" RELABEL ON AN
003200      *                 ACTUAL COLLISION STAYS A JOB-CONTROL STEP.
003300      * END OF HISTORY ------------------------------------------------
003400
003500      /*****************************************************************
003600      *                                                                *
003700      *    ENVIRONMENT DIVISION                                        *
003800      *                                                                *
003900      ******************************************************************
004000       ENVIRONMENT DIVISION.
004100
004200      ******************************************************************
004300      *    CONFIGURATION SECTION                                       *
004400      ******************************************************************
004500       CONFIGURATION SECTION.
004600
004700       SOURCE-COMPUTER. IBM-2086-A04-140.
004800       OBJECT-COMPUTER. IBM-2086-A04-140.
004900
005000       SPECIAL-NAMES.
005100           SYSLST IS PRINTER.
005200
005300      /*****************************************************************
005400      *                                                                *
005500      *    DATA DIVISION                                               *
005600      *                                                                *
005700      ******************************************************************
005800       DATA DIVISION.
005900
006000      ******************************************************************
006100      *    WORKING-STORAGE SECTION                                     *
006200      ******************************************************************
006300       WORKING-STORAGE SECTION.
006400
006500       01  WS-FIELDS.
006600         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
006700         03  THIS-PGM                  PIC  X(08)   VALUE 'SRTMAN'.
006800
006900      * the three known strategy names, laid out the same flat-text-
007000      * block-with-an-OCCURS-view-on-top way this shop keeps its other
007100      * small lookup tables
007200       01  STRATEGY-JCL.
007300           03  FILLER PIC X(12) VALUE 'by_category '.
007400           03  FILLER PIC X(12) VALUE 'by_date     '.
007500           03  FILLER PIC X(12) VALUE 'by_type     '.
007600       01  STRATEGY-TABLE REDEFINES STRATEGY-JCL.
007700           03  STRATEGY-ENTRY            PIC  X(12)   OCCURS 3.
007800
007900       01  WS-STEM                      PIC  X(40).
008000       01  WS-EXT-NODOT                 PIC  X(10).
008100
008200      * by_category / by_date stem breakout -- first two underscore
008300      * separated parts of the stem, plus whatever is left over
008400       01  WS-STEM-PARTS.
008500         03  WS-PART1                  PIC  X(40).
008600         03  WS-PART2                  PIC  X(40).
008700
008800      * flat view of the two parts together -- lets B20 test for a
008900      * stem with no underscore in it (UNSTRING left PART2 blank) with
009000      * one compare instead of checking both halves
009100       01  WS-STEM-PARTS-FLAT REDEFINES WS-STEM-PARTS.
009200         03  WS-STEM-PARTS-TEXT         PIC  X(80).
009300
009400      * by_date year breakout -- first dash-separated piece of PART2
009500       01  WS-DATE-PARTS.
009600         03  WS-DATE-YEAR               PIC  X(10).
009700
009800      * numeric-only view of the year field -- B30 uses this to reject
009900      * a date stem that didn't actually start with a 4-digit year
010000       01  WS-DATE-YEAR-CHECK REDEFINES WS-DATE-PARTS.
010100         03  WS-DATE-YEAR-4             PIC  9(04).
010200         03  FILLER                    PIC  X(06).
010300
010400      * pulls the digits out of SRT-DUP-RANK-IN ('V1'..'Vnn') and
010500      * zero-pads them to the 2-digit quarantine-name form
010600       01  WS-RANK-AREA.
010700         03  WS-RANK-DIGITS-RAW         PIC  X(03).
010800         03  WS-RANK-DIGITS-LEN         PIC S9(2) BINARY VALUE ZEROES.
010900         03  WS-RANK-PADDED             PIC  X(02)   VALUE '00'.
011000
011100      /*****************************************************************
011200      *    LINKAGE SECTION                                             *
011300      ******************************************************************
011400       LINKAGE SECTION.
011500
011600       COPY SRTMAN.
011700
011800      /*****************************************************************
011900      *                                                                *
012000      *    PROCEDURE DIVISION                                          *
012100      *                                                                *
012200      ******************************************************************
012300       PROCEDURE DIVISION USING SRTMAN-PARMS.
012400
012500      ******************************************************************
012600      *    MAINLINE ROUTINE                                            *
012700      ******************************************************************
012800       A00-MAINLINE-ROUTINE.
012900
013000           MOVE SPACES                  TO SRT-SUBFOLDER-OUT.
013100           MOVE 'N'                     TO SRT-SORTED-FLAG-OUT.
013200           MOVE SPACES                  TO SRT-QUAR-NAME-OUT.
013300
013400           PERFORM B10-SPLIT-STEM THRU B19-EXIT-SPLIT.
013500
013600           IF  SRT-DUP-TYPE-IN = 'exact_dup'
013700               PERFORM C00-EXACT-QUARANTINE THRU C09-EXIT-EXACT
013800           ELSE
013900               IF  SRT-NEAR-DUP-IN = 'Y'
014000                   PERFORM C10-NEAR-QUARANTINE THRU C19-EXIT-NEAR
014100               ELSE
014200                   PERFORM B20-ROUTE-BY-CATEGORY THRU B29-EXIT-CAT
014300                   PERFORM B30-ROUTE-BY-DATE     THRU B39-EXIT-DATE
014400                   PERFORM B40-ROUTE-BY-TYPE     THRU B49-EXIT-TYPE
014500               END-IF
014600           END-IF.
014700
014800           GOBACK.
014900
015000      /*****************************************************************
015100      *    SPLIT THE NEW NAME INTO ITS UNDERSCORE PARTS                *
015200      ******************************************************************
015300       B10-SPLIT-STEM.
015400
015500           MOVE SRT-NAME-NEW-IN          TO WS-STEM.
015600           MOVE SPACES                   TO WS-PART1 WS-PART2.
015700
015800           UNSTRING WS-STEM DELIMITED BY '_'
015900               INTO WS-PART1, WS-PART2.
016000
016100           MOVE SRT-EXT-IN                TO WS-EXT-NODOT.
016200           IF  WS-EXT-NODOT(1:1) = '.'
016300               MOVE WS-EXT-NODOT(2:9)     TO WS-EXT-NODOT
016400           END-IF.
016500           INSPECT WS-EXT-NODOT CONVERTING
016600               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
016700               'abcdefghijklmnopqrstuvwxyz'.
016800           IF  WS-EXT-NODOT = SPACES
016900               MOVE 'noext'               TO WS-EXT-NODOT
017000           END-IF.
017100
017200       B19-EXIT-SPLIT.
017300           EXIT.
017400
017500      /*****************************************************************
017600      *    BY_CATEGORY -- STEM PART BEFORE THE FIRST UNDERSCORE         *
017700      ******************************************************************
017800       B20-ROUTE-BY-CATEGORY.
017900
018000           IF  SRT-STRATEGY-IN NOT = STRATEGY-ENTRY(1)
018100               GO TO B29-EXIT-CAT
018200           END-IF.
018300
018400           IF  WS-STEM-PARTS-TEXT = SPACES
018500               MOVE 'unknown'             TO WS-PART1
018600           END-IF.
018700
018800           MOVE SPACES                   TO SRT-SUBFOLDER-OUT.
018900           STRING '_sorted/by_category/' DELIMITED BY SIZE
019000                  WS-PART1                DELIMITED BY SPACE
019100               INTO SRT-SUBFOLDER-OUT.
019200
019300           PERFORM D00-CHECK-SAME-NAME THRU D09-EXIT-SAME.
019400
019500       B29-EXIT-CAT.
019600           EXIT.
019700
019800      /*****************************************************************
019900      *    BY_DATE -- SECOND STEM PART IS THE DATE, YEAR BEFORE '-'     *
020000      ******************************************************************
020100       B30-ROUTE-BY-DATE.
020200
020300           IF  SRT-STRATEGY-IN NOT = STRATEGY-ENTRY(2)
020400               GO TO B39-EXIT-DATE
020500           END-IF.
020600
020700           MOVE SPACES                   TO WS-DATE-YEAR.
020800           UNSTRING WS-PART2 DELIMITED BY '-' INTO WS-DATE-YEAR.
020900           IF  NOT WS-DATE-YEAR-4 NUMERIC
021000               MOVE 'unknown'             TO WS-DATE-YEAR
021100           END-IF.
021200
021300           MOVE SPACES                   TO SRT-SUBFOLDER-OUT.
021400           STRING '_sorted/by_date/'      DELIMITED BY SIZE
021500                  WS-DATE-YEAR             DELIMITED BY SPACE
021600                  '/'                      DELIMITED BY SIZE
021700                  WS-PART2                 DELIMITED BY SPACE
021800               INTO SRT-SUBFOLDER-OUT.
021900
022000           PERFORM D00-CHECK-SAME-NAME THRU D09-EXIT-SAME.
022100
022200       B39-EXIT-DATE.
022300           EXIT.
022400
022500      /*****************************************************************
022600      *    BY_TYPE -- LOWER-CASE EXTENSION WITHOUT THE DOT              *
022700      ******************************************************************
022800       B40-ROUTE-BY-TYPE.
022900
023000           IF  SRT-STRATEGY-IN NOT = STRATEGY-ENTRY(3)
023100               GO TO B49-EXIT-TYPE
023200           END-IF.
023300
023400           MOVE SPACES                   TO SRT-SUBFOLDER-OUT.
023500           STRING '_sorted/by_type/'      DELIMITED BY SIZE
023600                  WS-EXT-NODOT             DELIMITED BY SPACE
023700               INTO SRT-SUBFOLDER-OUT.
023800
023900           PERFORM D00-CHECK-SAME-NAME THRU D09-EXIT-SAME.
024000
024100       B49-EXIT-TYPE.
024200           EXIT.
024300
024400      /*****************************************************************
024500      *    ROUTE MARKER -- THIS PROGRAM HAS NO FILE I/O OF ITS OWN, SO  *
024600      *    IT CANNOT TEST WHETHER THE TARGET SUBFOLDER ALREADY HOLDS A  *
024700      *    FILE WITH THIS STEM; THE PHYSICAL MOVE/COLLISION CHECK (AND  *
024800      *    THE "_sorted" RELABEL IF ONE TURNS UP) STAYS A JOB-CONTROL   *
024900      *    STEP OUTSIDE THIS PROGRAM, PER THE STANDING RUNBOOK FOR THIS *
025000      *    BATCH.  THIS FLAG JUST CONFIRMS THE ENTRY WAS GIVEN A ROUTE, *
025100      *    FOR FINVBAT'S SORTED-MOVE-CTR TOTAL -- DO NOT READ THE NAME  *
025200      *    "CHECK-SAME-NAME" AS A PROMISE THAT A COLLISION TEST RUNS    *
025300      *    HERE; IT DOES NOT.                                          *
025400      ******************************************************************
025500       D00-CHECK-SAME-NAME.
025600
025700           MOVE 'Y'                      TO SRT-SORTED-FLAG-OUT.
025800
025900       D09-EXIT-SAME.
026000           EXIT.
026100
026200      /*****************************************************************
026300      *    PAD SRT-DUP-RANK-IN'S DIGITS TO THE 2-DIGIT QUARANTINE FORM  *
026400      ******************************************************************
026500       D10-PAD-RANK.
026600
026700           MOVE SPACES                   TO WS-RANK-DIGITS-RAW.
026800           MOVE SRT-DUP-RANK-IN(2:3)     TO WS-RANK-DIGITS-RAW.
026900
027000           PERFORM VARYING WS-RANK-DIGITS-LEN FROM 3 BY -1
027100                      UNTIL WS-RANK-DIGITS-LEN < 1
027200                         OR WS-RANK-DIGITS-RAW(WS-RANK-DIGITS-LEN:1)
027300                                          NOT = SPACE
027400               CONTINUE
027500           END-PERFORM.
027600
027700           EVALUATE WS-RANK-DIGITS-LEN
027800               WHEN 1
027900                   MOVE '0'                TO WS-RANK-PADDED(1:1)
028000                   MOVE WS-RANK-DIGITS-RAW(1:1) TO WS-RANK-PADDED(2:1)
028100               WHEN 2
028200                   MOVE WS-RANK-DIGITS-RAW(1:2) TO WS-RANK-PADDED
028300               WHEN OTHER
028400                   MOVE WS-RANK-DIGITS-RAW(2:2) TO WS-RANK-PADDED
028500           END-EVALUATE.
028600
028700       D19-EXIT-PAD.
028800           EXIT.
028900
029000      /*****************************************************************
029100      *    EXACT-DUP QUARANTINE -- _duplicates/<group>/<stem>_dupVnn    *
029200      ******************************************************************
029300       C00-EXACT-QUARANTINE.
029400
029500           PERFORM D10-PAD-RANK THRU D19-EXIT-PAD.
029600
029700           MOVE SPACES                   TO SRT-SUBFOLDER-OUT.
029800           STRING '_duplicates/'          DELIMITED BY SIZE
029900                  SRT-DUP-GROUP-ID-IN      DELIMITED BY SPACE
030000                  '/'                      DELIMITED BY SIZE
030100               INTO SRT-SUBFOLDER-OUT.
030200
030300           MOVE SPACES                    TO SRT-QUAR-NAME-OUT.
030400           STRING WS-PART1                 DELIMITED BY SPACE
030500                  '_'                      DELIMITED BY SIZE
030600                  WS-PART2                 DELIMITED BY SPACE
030700                  '_dupV'                  DELIMITED BY SIZE
030800                  WS-RANK-PADDED           DELIMITED BY SIZE
030900                  '.'                      DELIMITED BY SIZE
031000                  WS-EXT-NODOT             DELIMITED BY SPACE
031100               INTO SRT-QUAR-NAME-OUT.
031200
031300           MOVE 'Y'                       TO SRT-SORTED-FLAG-OUT.
031400
031500       C09-EXIT-EXACT.
031600           EXIT.
031700
031800      /*****************************************************************
031900      *    NEAR-DUP QUARANTINE -- _near_duplicates/<group>/<stem>_nDupVnn *
032000      ******************************************************************
032100       C10-NEAR-QUARANTINE.
032200
032300           PERFORM D10-PAD-RANK THRU D19-EXIT-PAD.
032400
032500           MOVE SPACES                   TO SRT-SUBFOLDER-OUT.
032600           STRING '_near_duplicates/'     DELIMITED BY SIZE
032700                  SRT-DUP-GROUP-ID-IN      DELIMITED BY SPACE
032800                  '/'                      DELIMITED BY SIZE
032900               INTO SRT-SUBFOLDER-OUT.
033000
033100           MOVE SPACES                    TO SRT-QUAR-NAME-OUT.
033200           STRING WS-PART1                 DELIMITED BY SPACE
033300                  '_'                      DELIMITED BY SIZE
033400                  WS-PART2                 DELIMITED BY SPACE
033500                  '_nDupV'                 DELIMITED BY SIZE
033600                  WS-RANK-PADDED           DELIMITED BY SIZE
033700                  '.'                      DELIMITED BY SIZE
033800                  WS-EXT-NODOT             DELIMITED BY SPACE
033900               INTO SRT-QUAR-NAME-OUT.
034000
034100           MOVE 'Y'                       TO SRT-SORTED-FLAG-OUT.
034200
034300       C19-EXIT-NEAR.
034400           EXIT.
