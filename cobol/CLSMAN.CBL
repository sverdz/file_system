000100      ******************************************************************
000200      *                                                                *
000300      *    IDENTIFICATION DIVISION                                     *
000400      *                                                                *
000500      ******************************************************************
000600       IDENTIFICATION DIVISION.
000700
000800       PROGRAM-ID.    CLSMAN.
000900       AUTHOR.        DAVE L CLARK.
001000       DATE-WRITTEN.  FEB 1992.
001100       DATE-COMPILED.
001200       INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300       SECURITY.      BATCH.
001400      *REMARKS.       CALLED BY FINVBAT ONCE PER SHOULD-PROCESS ENTRY.
001500      *               ASSIGNS A DOCUMENT CATEGORY BY KEYWORD MATCH,
001600      *               PULLS A DOCUMENT DATE OUT OF THE SAMPLE TEXT, AND
001700      *               BUILDS THE 200-CHAR SUMMARY LINE.
001800
001900      * CHANGE HISTORY ------------------------------------------------
002000      * 02/03/1992 DLC ORIGINAL PROGRAM.  DOCUMENT CLASSIFIER ASSIGNS
002100      *                 CATEGORY BY KEYWORD MATCH, PULLS THE DOCUMENT
002200      *                 DATE, AND BUILDS THE SUMMARY LINE.
002300      * 08/02/1992 DLC  ADDED THE CALENDAR-DATE VALIDATION PARAGRAPH --
002400      *                 TOO MANY BAD DATES WERE GETTING THROUGH.
002500      * 03/15/1993 DLC  CATEGORY TABLE NOW DATA-DRIVEN (CAT-TABLE) SO
002600      *                 THE KEYWORD LIST CAN BE MAINTAINED WITHOUT A
002700      *                 RECOMPILE OF THE SEARCH LOGIC ITSELF.
002800      * 01/08/1999 RTM  TKT-19901 - Y2K: CONFIRMED WS-CENTURY HARD-CODED
002900      *                 TO 20 IS CORRECT THROUGH THE NEXT CENTURY ROLL.
003000      * 11/02/2001 RTM  TKT-24417 - TRAILING PUNCTUATION AFTER THE DAY
003100      *                 DIGITS WAS BREAKING THE CALENDAR CHECK.
003200      * 07/30/2007 KMH  TKT-34410 - SUMMARY LINE NOW COLLAPSES RUNS OF
003300      *                 BLANKS INSTEAD OF JUST THE FIRST ONE.
003400      * END OF HISTORY ------------------------------------------------
003500
003600      /*****************************************************************
003700      *                                                                *
003800      *    ENVIRONMENT DIVISION                                        *
003900      *                                                                *
004000      ******************************************************************
004100       ENVIRONMENT DIVISION.
004200
004300      ******************************************************************
004400      *    CONFIGURATION SECTION                                       *
004500      ******************************************************************
004600       CONFIGURATION SECTION.
004700
004800       SOURCE-COMPUTER. IBM-2086-A04-140.
004900       OBJECT-COMPUTER. IBM-2086-A04-140.
005000
005100       SPECIAL-NAMES.
005200           SYSLST IS PRINTER.
005300
005400      /*****************************************************************
005500      *                                                                *
005600      *    DATA DIVISION                                               *
005700      *                                                                *
005800      ******************************************************************
005900       DATA DIVISION.
006000
006100      ******************************************************************
006200      *    WORKING-STORAGE SECTION                                     *
006300      ******************************************************************
006400       WORKING-STORAGE SECTION.
006500
006600       01  WS-FIELDS.
006700         03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
006800         03  THIS-PGM                  PIC  X(08)   VALUE 'CLSMAN'.
006900         03  SUB                       PIC S9(4)    BINARY VALUE ZEROES.
007000         03  CH-SUB                    PIC S9(4)    BINARY VALUE ZEROES.
007100         03  WS-CENTURY                PIC  9(02)   VALUE 20.
007200         03  WS-TEXT-LEN               PIC S9(4)    BINARY VALUE ZEROES.
007300         03  WS-SCAN-SUB               PIC S9(4)    BINARY VALUE ZEROES.
007400         03  WS-OUT-SUB                PIC S9(4)    BINARY VALUE ZEROES.
007500         03  WS-DAYS-IN-MONTH          PIC  9(02)   VALUE ZEROES.
007600         03  WS-LEAP-QUOT              PIC S9(06)   BINARY VALUE ZEROES.
007700         03  WS-LEAP-REM-4             PIC  9(03)   VALUE ZEROES.
007800         03  WS-LEAP-REM-100           PIC  9(03)   VALUE ZEROES.
007900         03  WS-LEAP-REM-400           PIC  9(03)   VALUE ZEROES.
008000         03  WS-MATCH-SWITCH           PIC  X(01)   VALUE 'N'.
008100           88  WS-MATCH-FOUND                      VALUE 'Y'.
008200           88  WS-MATCH-NONE                       VALUE 'N'.
008300         03  WS-DATE-SYNTAX-SW         PIC  X(01)   VALUE 'N'.
008400           88  WS-SYNTAX-FOUND                      VALUE 'Y'.
008500           88  WS-SYNTAX-NONE                       VALUE 'N'.
008600
008700      * 14-category keyword table -- one entry per dohovir/rakhunok/akt/
008800      * etc. class; 'inshe' is not a table row, it is the fall-through
008900      * default set at the bottom of D00 when none of the 13 rows hit
009000       01  CAT-TABLE-AREA.
009100         03  CAT-ENTRY-RAW OCCURS 13 TIMES             PIC  X(64).
009200
009300       01  CAT-TABLE REDEFINES CAT-TABLE-AREA.
009400         03  CAT-ENTRY OCCURS 13 TIMES
009500                       INDEXED BY CAT-IX.
009600           05  CAT-NAME                PIC  X(20).
009700           05  CAT-KEY1                PIC  X(20).
009800           05  CAT-KEY1-LEN             PIC  9(02).
009900           05  CAT-KEY2                PIC  X(20).
010000           05  CAT-KEY2-LEN             PIC  9(02).
010100
010200       01  CAT-TABLE-VALUES REDEFINES CAT-TABLE-AREA.
010300         03  FILLER                    PIC  X(64)   VALUE
010400             'dohovir             DOHOVIR             07CONTRACT            08'.
010500         03  FILLER                    PIC  X(64)   VALUE
010600             'rakhunok            RAKHUNOK            08INVOICE             07'.
010700         03  FILLER                    PIC  X(64)   VALUE
010800             'akt                 AKT                 03ACT                 03'.
010900         03  FILLER                    PIC  X(64)   VALUE
011000             'protokol            PROTOKOL            08PROTOCOL            08'.
011100         03  FILLER                    PIC  X(64)   VALUE
011200             'lyst                LYST                04LETTER              06'.
011300         03  FILLER                    PIC  X(64)   VALUE
011400             'nakaz               NAKAZ               05ORDER               05'.
011500         03  FILLER                    PIC  X(64)   VALUE
011600             'zvit                ZVIT                04REPORT              06'.
011700         03  FILLER                    PIC  X(64)   VALUE
011800             'koshtorys           KOSHTORYS           09ESTIMATE            08'.
011900         03  FILLER                    PIC  X(64)   VALUE
012000             'tender              TENDER              06BID                 03'.
012100         03  FILLER                    PIC  X(64)   VALUE
012200             'prezentatsiia       PREZENTATSIIA       13PRESENTATION        12'.
012300         03  FILLER                    PIC  X(64)   VALUE
012400             'dovidka             DOVIDKA             07CERTIFICATE         11'.
012500         03  FILLER                    PIC  X(64)   VALUE
012600             'tz                  TZ                  02SPECTASK            08'.
012700         03  FILLER                    PIC  X(64)   VALUE
012800             'spetsyfikatsiia     SPETSYFIKATSIIA     15SPECIFICATION       13'.
012900
013000       01  WS-TEXT-WORK                PIC  X(200).
013100
013200      * calendar scratch -- candidate date found in the text, and its
013300      * broken-out year/month/day for validation
013400       01  WS-DATE-CANDIDATE.
013500         03  WS-DC-YEAR               PIC  9(04).
013600         03  WS-DC-MONTH              PIC  9(02).
013700         03  WS-DC-DAY                PIC  9(02).
013800
013900       01  LOWER-CASE   PIC  X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
014000       01  UPPER-CASE   PIC  X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014100
014200      * days-per-month table, Feb patched for leap years at run time
014300       01  WS-MONTH-TABLE.
014400         03  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
014500
014600       01  WS-MONTH-TABLE-VALUES REDEFINES WS-MONTH-TABLE.
014700         03  FILLER PIC X(24) VALUE '312831303130313130313031'.
014800
014900      /*****************************************************************
015000      *    LINKAGE SECTION                                             *
015100      ******************************************************************
015200       LINKAGE SECTION.
015300
015400       COPY CLSMAN.
015500
015600      /*****************************************************************
015700      *                                                                *
015800      *    PROCEDURE DIVISION                                          *
015900      *                                                                *
016000      ******************************************************************
016100       PROCEDURE DIVISION USING CLSMAN-PARMS.
016200
016300      ******************************************************************
016400      *    MAINLINE ROUTINE                                            *
016500      ******************************************************************
016600       A00-MAINLINE-ROUTINE.
016700
016800           PERFORM D00-ASSIGN-CATEGORY THRU D09-EXIT-CATEGORY.
016900           PERFORM E00-FIND-DOCUMENT-DATE THRU E09-EXIT-DATE.
017000           PERFORM F00-BUILD-SUMMARY THRU F09-EXIT-SUMMARY.
017100
017200           GOBACK.
017300
017400      /*****************************************************************
017500      *    CATEGORY ASSIGNMENT -- FIRST-MATCH-WINS OVER CAT-TABLE      *
017600      ******************************************************************
017700       D00-ASSIGN-CATEGORY.
017800
017900           MOVE CLS-TEXT-IN             TO WS-TEXT-WORK.
018000           INSPECT WS-TEXT-WORK CONVERTING LOWER-CASE TO UPPER-CASE.
018100           SET  WS-MATCH-NONE           TO TRUE.
018200
018300           PERFORM VARYING CAT-IX FROM 1 BY 1
018400                      UNTIL CAT-IX > 13
018500                         OR WS-MATCH-FOUND
018600
018700               MOVE ZEROES               TO SUB
018800               INSPECT WS-TEXT-WORK
018900                   TALLYING SUB FOR ALL CAT-KEY1(CAT-IX)
019000                               (1:CAT-KEY1-LEN(CAT-IX))
019100               IF  SUB > ZERO
019200                   MOVE CAT-NAME(CAT-IX) TO CLS-CATEGORY-OUT
019300                   SET  WS-MATCH-FOUND   TO TRUE
019400               ELSE
019500                   MOVE ZEROES           TO SUB
019600                   INSPECT WS-TEXT-WORK
019700                       TALLYING SUB FOR ALL CAT-KEY2(CAT-IX)
019800                                   (1:CAT-KEY2-LEN(CAT-IX))
019900                   IF  SUB > ZERO
020000                       MOVE CAT-NAME(CAT-IX) TO CLS-CATEGORY-OUT
020100                       SET  WS-MATCH-FOUND   TO TRUE
020200                   END-IF
020300               END-IF
020400
020500           END-PERFORM.
020600
020700           IF  WS-MATCH-NONE
020800               MOVE 'inshe'              TO CLS-CATEGORY-OUT
020900           END-IF.
021000
021100       D09-EXIT-CATEGORY.
021200           EXIT.
021300
021400      /*****************************************************************
021500      *    DOCUMENT DATE -- FIRST 20YY SEP M SEP D PATTERN IN TEXT      *
021600      ******************************************************************
021700       E00-FIND-DOCUMENT-DATE.
021800
021900           MOVE SPACES                  TO CLS-DATE-DOC-OUT.
022000           MOVE ZEROES                  TO WS-TEXT-LEN.
022100           SET  WS-SYNTAX-NONE          TO TRUE.
022200           PERFORM VARYING WS-SCAN-SUB FROM 200 BY -1
022300                      UNTIL WS-SCAN-SUB < 1
022400                         OR CLS-TEXT-IN(WS-SCAN-SUB:1) NOT = SPACE
022500               MOVE WS-SCAN-SUB          TO WS-TEXT-LEN
022600           END-PERFORM.
022700
022800           IF  WS-TEXT-LEN < 8
022900               GO TO E09-EXIT-DATE
023000           END-IF.
023100
023200      * stop hunting the moment the FIRST '20YY sep M sep D' shape
023300      * turns up -- win or lose on the calendar check in E20, that
023400      * first shape is the one that counts for this entry; a bad
023500      * calendar on it leaves CLS-DATE-DOC-OUT spaces (no date found),
023600      * it is not a license to keep hunting further into the text
023700           PERFORM VARYING WS-SCAN-SUB FROM 1 BY 1
023800                      UNTIL WS-SCAN-SUB > WS-TEXT-LEN - 7
023900                         OR WS-SYNTAX-FOUND
024000               PERFORM E10-TEST-DATE-AT THRU E19-EXIT-TEST
024100           END-PERFORM.
024200
024300       E09-EXIT-DATE.
024400           EXIT.
024500
024600      * test for '20YY' followed by a separator, 1-2 month digits, a
024700      * separator and 1-2 day digits, starting at WS-SCAN-SUB
024800       E10-TEST-DATE-AT.
024900
025000           IF  CLS-TEXT-IN(WS-SCAN-SUB:2) NOT = '20'
025100               GO TO E19-EXIT-TEST
025200           END-IF.
025300           IF  CLS-TEXT-IN(WS-SCAN-SUB:4) NOT NUMERIC
025400               GO TO E19-EXIT-TEST
025500           END-IF.
025600
025700           MOVE CLS-TEXT-IN(WS-SCAN-SUB:4) TO WS-DC-YEAR.
025800           SET  WS-OUT-SUB               TO WS-SCAN-SUB.
025900           ADD  4                        TO WS-OUT-SUB.
026000
026100           IF  CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '-'
026200           AND CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '/'
026300           AND CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '.'
026400               GO TO E19-EXIT-TEST
026500           END-IF.
026600           ADD  1                        TO WS-OUT-SUB.
026700
026800           IF  CLS-TEXT-IN(WS-OUT-SUB:2) IS NUMERIC
026900               MOVE CLS-TEXT-IN(WS-OUT-SUB:2) TO WS-DC-MONTH
027000               ADD  2                    TO WS-OUT-SUB
027100           ELSE
027200               IF  CLS-TEXT-IN(WS-OUT-SUB:1) IS NUMERIC
027300                   MOVE CLS-TEXT-IN(WS-OUT-SUB:1) TO WS-DC-MONTH
027400                   ADD  1                TO WS-OUT-SUB
027500               ELSE
027600                   GO TO E19-EXIT-TEST
027700               END-IF
027800           END-IF.
027900
028000           IF  CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '-'
028100           AND CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '/'
028200           AND CLS-TEXT-IN(WS-OUT-SUB:1) NOT = '.'
028300               GO TO E19-EXIT-TEST
028400           END-IF.
028500           ADD  1                        TO WS-OUT-SUB.
028600
028700           IF  CLS-TEXT-IN(WS-OUT-SUB:2) IS NUMERIC
028800               MOVE CLS-TEXT-IN(WS-OUT-SUB:2) TO WS-DC-DAY
028900           ELSE
029000               IF  CLS-TEXT-IN(WS-OUT-SUB:1) IS NUMERIC
029100                   MOVE CLS-TEXT-IN(WS-OUT-SUB:1) TO WS-DC-DAY
029200               ELSE
029300                   GO TO E19-EXIT-TEST
029400               END-IF
029500           END-IF.
029600
029700           SET  WS-SYNTAX-FOUND           TO TRUE.
029800           PERFORM E20-VALIDATE-CALENDAR THRU E29-EXIT-VALIDATE.
029900
030000       E19-EXIT-TEST.
030100           EXIT.
030200
030300      * month 1-12, day valid for month incl. leap years
030400       E20-VALIDATE-CALENDAR.
030500
030600           IF  WS-DC-MONTH < 1 OR WS-DC-MONTH > 12
030700               GO TO E29-EXIT-VALIDATE
030800           END-IF.
030900
031000           MOVE WS-MONTH-DAYS(WS-DC-MONTH) TO WS-DAYS-IN-MONTH.
031100
031200           IF  WS-DC-MONTH = 2
031300               DIVIDE WS-DC-YEAR BY 4 GIVING WS-LEAP-QUOT
031400                   REMAINDER WS-LEAP-REM-4
031500               DIVIDE WS-DC-YEAR BY 100 GIVING WS-LEAP-QUOT
031600                   REMAINDER WS-LEAP-REM-100
031700               DIVIDE WS-DC-YEAR BY 400 GIVING WS-LEAP-QUOT
031800                   REMAINDER WS-LEAP-REM-400
031900               IF  (WS-LEAP-REM-4 = 0 AND WS-LEAP-REM-100 NOT = 0)
032000               OR   WS-LEAP-REM-400 = 0
032100                   MOVE 29               TO WS-DAYS-IN-MONTH
032200               END-IF
032300           END-IF.
032400
032500           IF  WS-DC-DAY < 1 OR WS-DC-DAY > WS-DAYS-IN-MONTH
032600               GO TO E29-EXIT-VALIDATE
032700           END-IF.
032800
032900           STRING WS-DC-YEAR             DELIMITED BY SIZE
033000                  '-'                    DELIMITED BY SIZE
033100                  WS-DC-MONTH            DELIMITED BY SIZE
033200                  '-'                    DELIMITED BY SIZE
033300                  WS-DC-DAY              DELIMITED BY SIZE
033400               INTO CLS-DATE-DOC-OUT.
033500
033600       E29-EXIT-VALIDATE.
033700           EXIT.
033800
033900      /*****************************************************************
034000      *    SUMMARY -- COLLAPSE BLANK RUNS, FIRST 200 CHARS              *
034100      ******************************************************************
034200       F00-BUILD-SUMMARY.
034300
034400           MOVE SPACES                  TO CLS-SUMMARY-OUT.
034500           MOVE CLS-TEXT-IN              TO WS-TEXT-WORK.
034600           MOVE ZEROES                  TO WS-OUT-SUB.
034700
034800           PERFORM VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200
034900               IF  WS-TEXT-WORK(WS-SCAN-SUB:1) NOT = SPACE
035000                   ADD  1                TO WS-OUT-SUB
035100                   MOVE WS-TEXT-WORK(WS-SCAN-SUB:1)
035200                                         TO CLS-SUMMARY-OUT(WS-OUT-SUB:1)
035300               ELSE
035400                   IF  WS-OUT-SUB > ZERO
035500                   AND CLS-SUMMARY-OUT(WS-OUT-SUB:1) NOT = SPACE
035600                       ADD  1            TO WS-OUT-SUB
035700                       MOVE SPACE        TO CLS-SUMMARY-OUT(WS-OUT-SUB:1)
035800                   END-IF
035900               END-IF
036000           END-PERFORM.
036100
036200       F09-EXIT-SUMMARY.
036300           EXIT.
